000100***********************************************
000200*                                             *
000300*  Record Definition For Wallet Budget         *
000400*          Limit File                          *
000500*     Uses Bud-Login + Bud-Category as key     *
000600***********************************************
000700*  File size 52 data chars + growth filler.
000800*
000900* 04/01/26 vbc - Created.
001000* 10/01/26 vbc - Bud-Limit held S9(9)v99 display, not comp-3,
001100*                to match the rest of the wallet money fields.
001200*
001300 01  WL-Budget-Record.
001400     03  Bud-Login             pic x(20).
001500     03  Bud-Category          pic x(20).
001600     03  Bud-Limit             pic s9(9)v99.
001700     03  filler                pic x(8).
