000100***********************************************
000200*                                             *
000300*  Record Definition For Wallet Category       *
000400*            Set File                          *
000500*     Uses Cat-Login + Cat-Name as key         *
000600***********************************************
000700*  File size 40 data chars + growth filler.
000800*
000900* 04/01/26 vbc - Created.
001000*
001100 01  WL-Category-Record.
001200     03  Cat-Login             pic x(20).
001300     03  Cat-Name              pic x(20).
001400     03  filler                pic x(8).
