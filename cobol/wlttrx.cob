000100***********************************************
000200*                                             *
000300*  Record Definition For Wallet Ledger         *
000400*         Transaction File                     *
000500*     No key - read in arrival sequence        *
000600***********************************************
000700*  File size 80 data chars + growth filler.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/01/26 vbc - Created.
001200* 09/01/26 vbc - Trx-Comment widened from 24 to 30 to match spec.
001300* 15/01/26 vbc - Trx-Amount changed from comp-3 to display per
001400*                shop decision not to pack wallet money fields.
001500*
001600 01  WL-Trans-Record.
001700     03  Trx-Login             pic x(20).
001800     03  Trx-Type              pic x.
001900*                              I = Income, E = Expense
002000     03  Trx-Category          pic x(20).
002100     03  Trx-Amount            pic s9(9)v99.
002200     03  Trx-Date              pic 9(8).
002300*                              ccyymmdd
002400     03  Trx-Comment           pic x(30).
002500     03  filler                pic x(9).
