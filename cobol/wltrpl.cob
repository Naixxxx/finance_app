000100***********************************************
000200*                                             *
000300*  Record Definition For Summary Report        *
000400*             Print Line                       *
000500*     No key - written in report sequence      *
000600***********************************************
000700*  File size 80 chars - one formatted line.
000800*
000900* 05/01/26 vbc - Created.
001000*
001100 01  WL-Report-Line.
001200     03  Rpt-Line              pic x(80).
