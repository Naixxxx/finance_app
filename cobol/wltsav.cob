000100***********************************************
000200*                                             *
000300*  Record Definition For Wallet Snapshot       *
000400*      Save/Export File (Mixed C/B/T)          *
000500*     No key - written in C,B,T group order    *
000600***********************************************
000700*  File size 91 data chars per line, one        *
000800*  physical record per category, budget or     *
000900*  transaction, tagged by Sav-Rec-Type.        *
001000*
001100* 06/01/26 vbc - Created.
001200* 12/01/26 vbc - Split the three record shapes out via redefines
001300*                instead of three separate 01s, to match the way
001400*                the shop overlays alternate record shapes in a
001500*                single FD (see Pay-Day redefines elsewhere).
001600* 09/02/26 vbc - Sav-Trx-Comment widened from 18 to 30, and
001700*                Sav-Body with it, to carry the whole Trx-
001800*                Comment - Ticket WL-120, a save/load cycle was
001900*                dropping the last third of every transaction
002000*                comment.
002100*
002200 01  WL-Save-Record.
002300     03  Sav-Rec-Type          pic x.
002400*                              C = Category, B = Budget, T = Trans
002500     03  Sav-Login             pic x(20).
002600     03  Sav-Body              pic x(70).
002700     03  Sav-Category-Body redefines Sav-Body.
002800         05  Sav-Cat-Name      pic x(20).
002900         05  filler            pic x(50).
003000     03  Sav-Budget-Body redefines Sav-Body.
003100         05  Sav-Bud-Category  pic x(20).
003200         05  Sav-Bud-Limit     pic s9(9)v99.
003300         05  filler            pic x(39).
003400     03  Sav-Trans-Body redefines Sav-Body.
003500         05  Sav-Trx-Type      pic x.
003600         05  Sav-Trx-Category  pic x(20).
003700         05  Sav-Trx-Amount    pic s9(9)v99.
003800         05  Sav-Trx-Date      pic 9(8).
003900         05  Sav-Trx-Comment   pic x(30).
