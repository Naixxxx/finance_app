000100*****************************************************************
000200*                                                               *
000300*                Wallet Date Validation & Default                *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification   division.
000800*========================
000900*
001000 program-id.       WLTDAT.
001100 author.           J M Okafor.
001200 installation.     Applewood Computers.
001300 date-written.     06/01/1989.
001400 date-compiled.
001500 security.         Copyright (C) 1989-2026 & later, Applewood
001600                    Computers. Distributed under the GNU General
001700                    Public License. See the file COPYING for
001800                    details.
001900*
002000*    Remarks.            Validates a CCYYMMDD transaction/stats
002100*                        date, and on request defaults a blank
002200*                        date to the run's current date.
002300*                        Adapted from the old MAPS04 UK/USA/Intl
002400*                        date-swap routine - the swap logic is
002500*                        dropped as the Wallet system only ever
002600*                        carries CCYYMMDD, never a display date.
002700*
002800*    Version.            See Prog-Name in WS.
002900*
003000*    Called modules.     None.
003100*
003200*    Error messages used.
003300*                        None - A-Bin = zero signals a bad date.
003400*
003500* Changes:
003600* 06/01/89 jmo -       Split out of MAPS04 for the Wallet system.
003700* 19/01/26 jmo -   .01 Added A-Default-Today switch so callers
003800*                      needing WalletService's "missing date
003900*                      defaults to today" rule do not duplicate
004000*                      the ACCEPT FROM DATE logic themselves.
004100* 02/02/26 jmo -   .02 Ticket WL-114: day-of-month edit was not
004200*                      checking Feb 29 against the leap year
004300*                      rule - rewrote as a table lookup instead
004400*                      of relying on a compiler intrinsic, since
004500*                      this shop's older compilers do not carry
004600*                      the FUNCTION library.
004700* 09/02/26 vbc -   .03 Ticket WL-124: brought this module's
004800*                      paragraphs and local fields into line with
004900*                      the rest of the Wallet system - AA0nn is
005000*                      now aa0nn-... section/exit section like
005100*                      every other WLTnnn module, and the local
005200*                      fields sitting on the bare WL- prefix
005300*                      (reserved for wltwrk.cob/wltmsg.cob/
005400*                      wltctl.cob shared items) are now Wldat-.
005500*
005600*****************************************************************
005700*
005800 environment      division.
005900*========================
006000*
006100 configuration    section.
006200 source-computer. IBM-PC.
006300 object-computer. IBM-PC.
006400 special-names.
006500     class         WL-Numeric-Class is "0123456789".
006600*
006700 input-output     section.
006800 file-control.
006900*
007000 data             division.
007100*========================
007200 working-storage  section.
007300*-----------------------
007400*
007500 77  Prog-Name            pic x(17) value "WLTDAT   (1.0.03)".
007600*
007700 01  Wldat-Date-Fields.
007800     03  Wldat-Leap-Flag     pic x.
007900         88  Wldat-Leap-Year     value "Y".
008000     03  Wldat-Days-In-Mon   pic 99  comp.
008100     03  filler              pic x(05).
008200*
008300 01  Wldat-Test-Date.
008400     03  Wldat-TD-CCYY.
008500         05  Wldat-TD-CC     pic 99.
008600         05  Wldat-TD-YY     pic 99.
008700     03  Wldat-TD-MM         pic 99.
008800     03  Wldat-TD-DD         pic 99.
008900 01  Wldat-Test-Date9 redefines Wldat-Test-Date
009000                      pic 9(8).
009100*
009200 01  Wldat-Today-Block.
009300     03  Wldat-Today-CC      pic 99.
009400     03  Wldat-Today-YY      pic 99.
009500     03  Wldat-Today-MM      pic 99.
009600     03  Wldat-Today-DD      pic 99.
009700 01  Wldat-Today9    redefines Wldat-Today-Block
009800                      pic 9(8).
009900*
010000 01  Wldat-Month-Days-Table.
010100     03  filler           pic 99 comp  value 31.
010200     03  filler           pic 99 comp  value 28.
010300     03  filler           pic 99 comp  value 31.
010400     03  filler           pic 99 comp  value 30.
010500     03  filler           pic 99 comp  value 31.
010600     03  filler           pic 99 comp  value 30.
010700     03  filler           pic 99 comp  value 31.
010800     03  filler           pic 99 comp  value 31.
010900     03  filler           pic 99 comp  value 30.
011000     03  filler           pic 99 comp  value 31.
011100     03  filler           pic 99 comp  value 30.
011200     03  filler           pic 99 comp  value 31.
011300 01  Wldat-Month-Days-Entry redefines Wldat-Month-Days-Table.
011400     03  Wldat-Month-Days    pic 99 comp  occurs 12
011500                              indexed by Wldat-Mon-Ix.
011600*
011700 linkage          section.
011800*-----------------------
011900*
012000*********
012100* WLTDAT *
012200*********
012300*
012400 01  Wldat-Ws.
012500     03  A-Date           pic 9(8).
012600     03  A-Default-Today  pic x.
012700*                         Y = default A-Date to today if zero
012800     03  A-Bin            pic 9(8).
012900*                         Returned validated/defaulted date,
013000*                         zero means the supplied date was bad.
013100     03  filler           pic x(04).
013200*
013300 procedure        division using Wldat-Ws.
013400*=========================================
013500*
013600 aa000-Main                  section.
013700*****************************************
013800     move     zero to A-Bin.
013900     if       A-Date not = zero
014000              perform aa010-Edit-Date thru aa010-Exit
014100              go to aa000-Exit.
014200*
014300     if       A-Default-Today = "Y"
014400              accept Wldat-Today-Block from date YYMMDD
014500              move   Wldat-Today9 to A-Bin.
014600*
014700 aa000-Exit.
014800     goback.
014900*
015000 aa010-Edit-Date             section.
015100*****************************************
015200     move     A-Date      to Wldat-Test-Date9.
015300     if       Wldat-TD-CC not numeric or
015400              Wldat-TD-YY not numeric or
015500              Wldat-TD-MM not numeric or
015600              Wldat-TD-DD not numeric or
015700              Wldat-TD-MM < 01 or Wldat-TD-MM > 12 or
015800              Wldat-TD-DD < 01
015900              go to aa010-Exit.
016000*
016100     perform  aa020-Set-Leap-Flag thru aa020-Exit.
016200     set      Wldat-Mon-Ix to Wldat-TD-MM.
016300     move     Wldat-Month-Days (Wldat-Mon-Ix) to Wldat-Days-In-Mon.
016400     if       Wldat-TD-MM = 02 and Wldat-Leap-Year
016500              add 1 to Wldat-Days-In-Mon.
016600*
016700     if       Wldat-TD-DD > Wldat-Days-In-Mon
016800              go to aa010-Exit.
016900*
017000     move     A-Date to A-Bin.
017100*
017200 aa010-Exit.
017300     exit     section.
017400*
017500 aa020-Set-Leap-Flag         section.
017600*****************************************
017700     move     "N" to Wldat-Leap-Flag.
017800     divide   Wldat-TD-YY by 4 giving Wldat-Days-In-Mon
017900              remainder Wldat-Days-In-Mon.
018000     if       Wldat-TD-YY = zero and Wldat-TD-CC not = zero
018100*              Century year - leap only when CC itself div by 4
018200              divide Wldat-TD-CC by 4 giving Wldat-Days-In-Mon
018300                     remainder Wldat-Days-In-Mon
018400              if     Wldat-Days-In-Mon = zero
018500                     move "Y" to Wldat-Leap-Flag
018600              end-if
018700     else
018800              if     Wldat-Days-In-Mon = zero
018900                     move "Y" to Wldat-Leap-Flag
019000              end-if
019100     end-if.
019200*
019300 aa020-Exit.
019400     exit     section.
019500*
