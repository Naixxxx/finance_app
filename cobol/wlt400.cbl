000100*****************************************************************
000200*                                                               *
000300*          Wallet      Report Service                          *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification   division.
000800*========================
000900*
001000 program-id.       WLT400.
001100 author.           V B Coen.
001200 installation.     Applewood Computers.
001300 date-written.     10/01/1989.
001400 date-compiled.
001500 security.         Copyright (C) 1989-2026 & later, Applewood
001600                    Computers. Distributed under the GNU General
001700                    Public License. See the file COPYING for
001800                    details.
001900*
002000*    Remarks.            Formats the Wallet summary report from
002100*                        the figures WLT300 has already worked
002200*                        out - this module does no summing of
002300*                        its own, it only lays out print lines,
002400*                        the way VACPRINT lays out a cheque once
002500*                        PYRGSTR has built the numbers for it.
002600*
002700*    Version.            See Prog-Name in WS.
002800*
002900*    Called modules.     None.
003000*
003100*    Error messages used.
003200*                        WL050, WL051.
003300*
003400* Changes:
003500* 10/01/89 jmo -       First written for the Wallet system.
003600* 26/01/26 vbc -   .01 Amount edit now rounds half up to one
003700*                      decimal instead of truncating - Ticket
003800*                      WL-113, a report showed 19,999.9 for a
003900*                      ledger that actually totalled 20,000.00.
004000* 03/02/98 vbc -   .02 Y2K readiness review - dates come in as
004100*                      WL400-From-Date/To-Date 9(8) ccyymmdd and
004200*                      are only ever STRINGed out whole, no two-
004300*                      digit year logic anywhere in this module.
004400* 09/02/26 vbc -   .03 Dropped Wl400-Open-Sw/88 Wl400-File-Open -
004500*                      a switch left over from an early draft that
004600*                      was never set or tested anywhere in the
004700*                      procedure division - Ticket WL-123.
004800*
004900*****************************************************************
005000*
005100 environment      division.
005200*========================
005300*
005400 configuration    section.
005500 source-computer. IBM-PC.
005600 object-computer. IBM-PC.
005700 special-names.
005800     class         WL-Numeric-Class is "0123456789".
005900*
006000 input-output     section.
006100 file-control.
006200     select   Report-File  assign       Wl400-File-Name
006300              organization  line sequential
006400              status        Wl400-File-Status.
006500*
006600 data             division.
006700*========================
006800*
006900 file             section.
007000*-----------------------
007100*
007200 fd  Report-File.
007300 copy "wltrpl.cob".
007400*
007500 working-storage  section.
007600*-----------------------
007700*
007800 77  Prog-Name            pic x(17) value "WLT400   (1.0.03)".
007900 77  Wl400-Sub            pic 9(4)  comp.
008000 77  Wl400-Len            pic 9(4)  comp.
008100*
008200 copy "wltmsg.cob".
008300*
008400 01  Wl400-File-Name      pic x(40)  value spaces.
008500 01  Wl400-File-Status    pic xx     value spaces.
008600     88  Wl400-Good-Status    value "00".
008700*
008800 01  Wl400-Amt-Fields.
008900     03  Wl400-Amt-In          pic s9(9)v99  comp.
009000     03  Wl400-Abs-Cents       pic s9(11)    comp.
009100     03  Wl400-Tenths          pic s9(9)     comp.
009200     03  Wl400-Rem-Cents       pic s9(4)     comp.
009300     03  Wl400-Whole           pic s9(9)     comp.
009400     03  Wl400-Frac            pic s9(4)     comp.
009500     03  Wl400-Sign-Char       pic x         value space.
009600     03  filler                pic x(04)     value spaces.
009700 01  Wl400-Amt-Split redefines Wl400-Amt-Fields.
009800     03  filler                pic x(26).
009900*
010000 01  Wl400-Edit-Areas.
010100     03  Wl400-Whole-Edit      pic z,zzz,zzz,zz9.
010200     03  Wl400-Frac-Edit       pic 9.
010300     03  Wl400-Amt-Edit        pic x(18)     value spaces.
010400     03  Wl400-Line-Limit-Edit pic x(18)     value spaces.
010500     03  filler                pic x(10)     value spaces.
010600 01  Wl400-Edit-Trim redefines Wl400-Edit-Areas.
010700     03  Wl400-WE-Char         pic x     occurs 11.
010800     03  filler                pic x(36).
010900*
011000 01  Wl400-Cat-Fields.
011100     03  Wl400-Cat-Work        pic x(20)     value spaces.
011200     03  filler                pic x(06)     value spaces.
011300 01  Wl400-Cat-Trim redefines Wl400-Cat-Fields.
011400     03  Wl400-Cat-Char        pic x     occurs 20.
011500     03  filler                pic x(06).
011600*
011700 linkage          section.
011800*-----------------------
011900*
012000 01  WL400-Ws.
012100     03  WL400-Report-Path     pic x(40).
012200     03  WL400-From-Date       pic 9(8).
012300     03  WL400-To-Date         pic 9(8).
012400     03  WL400-Total-Income    pic s9(9)v99.
012500     03  WL400-Total-Expense   pic s9(9)v99.
012600     03  WL400-Balance         pic s9(9)v99.
012700     03  filler                pic x(08).
012800*
012900 01  WL400-By-Cat-Table.
013000     03  WL400-Inc-Count       pic 99  comp.
013100     03  WL400-Inc-Entry       occurs 50.
013200         05  WL400-Inc-Cat     pic x(20).
013300         05  WL400-Inc-Amt     pic s9(9)v99.
013400     03  WL400-Exp-Count       pic 99  comp.
013500     03  WL400-Exp-Entry       occurs 50.
013600         05  WL400-Exp-Cat     pic x(20).
013700         05  WL400-Exp-Amt     pic s9(9)v99.
013800     03  filler                pic x(04).
013900*
014000 01  WL400-Bud-Status-Table.
014100     03  WL400-Bud-Count       pic 99  comp.
014200     03  WL400-Bud-Entry       occurs 50.
014300         05  WL400-Bud-Cat     pic x(20).
014400         05  WL400-Bud-Limit   pic s9(9)v99.
014500         05  WL400-Bud-Remain  pic s9(9)v99.
014600     03  filler                pic x(04).
014700*
014800 copy "wltwrk.cob".
014900*
015000 procedure        division using WL400-Ws
015100                                  WL400-By-Cat-Table
015200                                  WL400-Bud-Status-Table
015300                                  WL-Run-Status.
015400*====================================================
015500*
015600 aa000-Main                  section.
015700*****************************************
015800     move     zero   to Wl-Return-Code.
015900     move     spaces to Wl-Message-Line.
016000     move     WL400-Report-Path to Wl400-File-Name.
016100*
016200     open     output Report-File.
016300     if       not Wl400-Good-Status
016400              move 51 to Wl-Return-Code
016500              move WL051 to Wl-Message-Line
016600              go to aa000-Exit.
016700*
016800     perform  ff100-Print-Period.
016900     perform  ff200-Print-Income-Section
017000               thru    ff299-Print-Income-Section-Exit.
017100     perform  ff900-Print-Blank.
017200     perform  ff300-Print-Expense-Section
017300               thru    ff399-Print-Expense-Section-Exit.
017400     perform  ff900-Print-Blank.
017500     perform  ff400-Print-Budget-Section
017600               thru    ff499-Print-Budget-Section-Exit.
017700     perform  ff900-Print-Blank.
017800     perform  ff500-Print-Balance.
017900     perform  ff900-Print-Blank.
018000     if       WL400-Total-Expense > WL400-Total-Income
018100              perform ff600-Print-Overspend-Warning.
018200*
018300     close    Report-File.
018400*
018500 aa000-Exit.
018600     goback.
018700*
018800 ff100-Print-Period              section.
018900*****************************************
019000     if       WL400-From-Date = zero and WL400-To-Date = zero
019100              go to ff100-Exit.
019200*
019300     move     spaces to Rpt-Line.
019400     string   "Period: " delimited by size
019500              WL400-From-Date delimited by size
019600              " - " delimited by size
019700              WL400-To-Date delimited by size
019800              into Rpt-Line.
019900     perform  ff910-Write-Line.
020000     perform  ff900-Print-Blank.
020100*
020200 ff100-Exit.
020300     exit     section.
020400*
020500 ff200-Print-Income-Section      section.
020600*****************************************
020700     move     WL400-Total-Income to Wl400-Amt-In.
020800     perform  ff950-Edit-Amount.
020900     move     spaces to Rpt-Line.
021000     string   "Total income: " delimited by size
021100              Wl400-Amt-Edit delimited by size
021200              into Rpt-Line.
021300     perform  ff910-Write-Line.
021400*
021500     move     spaces to Rpt-Line.
021600     move     "Income by category:" to Rpt-Line.
021700     perform  ff910-Write-Line.
021800*
021900     if       WL400-Inc-Count = zero
022000              move spaces to Rpt-Line
022100              move "- (no data)" to Rpt-Line
022200              perform ff910-Write-Line
022300              go to ff299-Print-Income-Section-Exit.
022400*
022500     perform  ff210-Print-Income-Detail
022600               varying Wl400-Sub from 1 by 1
022700               until Wl400-Sub > WL400-Inc-Count.
022800*
022900 ff299-Print-Income-Section-Exit.
023000     exit     section.
023100*
023200 ff210-Print-Income-Detail       section.
023300*****************************************
023400     move     WL400-Inc-Amt (Wl400-Sub) to Wl400-Amt-In.
023500     perform  ff950-Edit-Amount.
023600     move     WL400-Inc-Cat (Wl400-Sub) to Wl400-Cat-Work.
023700     perform  ff930-Trim-Category.
023800*
023900     move     spaces to Rpt-Line.
024000     string   "- " delimited by size
024100              Wl400-Cat-Work (1:Wl400-Len) delimited by size
024200              ": " delimited by size
024300              Wl400-Amt-Edit delimited by size
024400              into Rpt-Line.
024500     perform  ff910-Write-Line.
024600*
024700 ff210-Exit.
024800     exit     section.
024900*
025000 ff300-Print-Expense-Section     section.
025100*****************************************
025200     move     WL400-Total-Expense to Wl400-Amt-In.
025300     perform  ff950-Edit-Amount.
025400     move     spaces to Rpt-Line.
025500     string   "Total expense: " delimited by size
025600              Wl400-Amt-Edit delimited by size
025700              into Rpt-Line.
025800     perform  ff910-Write-Line.
025900*
026000     move     spaces to Rpt-Line.
026100     move     "Expense by category:" to Rpt-Line.
026200     perform  ff910-Write-Line.
026300*
026400     if       WL400-Exp-Count = zero
026500              move spaces to Rpt-Line
026600              move "- (no data)" to Rpt-Line
026700              perform ff910-Write-Line
026800              go to ff399-Print-Expense-Section-Exit.
026900*
027000     perform  ff310-Print-Expense-Detail
027100               varying Wl400-Sub from 1 by 1
027200               until Wl400-Sub > WL400-Exp-Count.
027300*
027400 ff399-Print-Expense-Section-Exit.
027500     exit     section.
027600*
027700 ff310-Print-Expense-Detail      section.
027800*****************************************
027900     move     WL400-Exp-Amt (Wl400-Sub) to Wl400-Amt-In.
028000     perform  ff950-Edit-Amount.
028100     move     WL400-Exp-Cat (Wl400-Sub) to Wl400-Cat-Work.
028200     perform  ff930-Trim-Category.
028300*
028400     move     spaces to Rpt-Line.
028500     string   "- " delimited by size
028600              Wl400-Cat-Work (1:Wl400-Len) delimited by size
028700              ": " delimited by size
028800              Wl400-Amt-Edit delimited by size
028900              into Rpt-Line.
029000     perform  ff910-Write-Line.
029100*
029200 ff310-Exit.
029300     exit     section.
029400*
029500 ff400-Print-Budget-Section      section.
029600*****************************************
029700     move     spaces to Rpt-Line.
029800     move     "Budgets by category:" to Rpt-Line.
029900     perform  ff910-Write-Line.
030000*
030100     if       WL400-Bud-Count = zero
030200              move spaces to Rpt-Line
030300              move "- (no budgets set)" to Rpt-Line
030400              perform ff910-Write-Line
030500              go to ff499-Print-Budget-Section-Exit.
030600*
030700     perform  ff410-Print-Budget-Detail
030800               varying Wl400-Sub from 1 by 1
030900               until Wl400-Sub > WL400-Bud-Count.
031000*
031100 ff499-Print-Budget-Section-Exit.
031200     exit     section.
031300*
031400 ff410-Print-Budget-Detail       section.
031500*****************************************
031600     move     WL400-Bud-Limit (Wl400-Sub) to Wl400-Amt-In.
031700     perform  ff950-Edit-Amount.
031800     move     Wl400-Amt-Edit to Wl400-Line-Limit-Edit.
031900*
032000     move     WL400-Bud-Remain (Wl400-Sub) to Wl400-Amt-In.
032100     perform  ff950-Edit-Amount.
032200*
032300     move     WL400-Bud-Cat (Wl400-Sub) to Wl400-Cat-Work.
032400     perform  ff930-Trim-Category.
032500*
032600     move     spaces to Rpt-Line.
032700     if       WL400-Bud-Remain (Wl400-Sub) < zero
032800              string "- " delimited by size
032900                     Wl400-Cat-Work (1:Wl400-Len)
033000                                           delimited by size
033100                     ": " delimited by size
033200                     Wl400-Line-Limit-Edit delimited by size
033300                     ", Remaining: " delimited by size
033400                     Wl400-Amt-Edit delimited by size
033500                     " (EXCEEDED)" delimited by size
033600                     into Rpt-Line
033700     else
033800              string "- " delimited by size
033900                     Wl400-Cat-Work (1:Wl400-Len)
034000                                           delimited by size
034100                     ": " delimited by size
034200                     Wl400-Line-Limit-Edit delimited by size
034300                     ", Remaining: " delimited by size
034400                     Wl400-Amt-Edit delimited by size
034500                     into Rpt-Line
034600     end-if.
034700     perform  ff910-Write-Line.
034800*
034900 ff410-Exit.
035000     exit     section.
035100*
035200 ff500-Print-Balance             section.
035300*****************************************
035400     move     WL400-Balance to Wl400-Amt-In.
035500     perform  ff950-Edit-Amount.
035600     move     spaces to Rpt-Line.
035700     string   "Balance: " delimited by size
035800              Wl400-Amt-Edit delimited by size
035900              into Rpt-Line.
036000     perform  ff910-Write-Line.
036100*
036200 ff500-Exit.
036300     exit     section.
036400*
036500 ff600-Print-Overspend-Warning   section.
036600*****************************************
036700     move     WL400-Total-Expense to Wl400-Amt-In.
036800     perform  ff950-Edit-Amount.
036900     move     Wl400-Amt-Edit to Wl400-Line-Limit-Edit.
037000*
037100     move     WL400-Total-Income to Wl400-Amt-In.
037200     perform  ff950-Edit-Amount.
037300*
037400     move     spaces to Rpt-Line.
037500     string   WL050 delimited by size
037600              Wl400-Line-Limit-Edit delimited by size
037700              " > " delimited by size
037800              Wl400-Amt-Edit delimited by size
037900              ")" delimited by size
038000              into Rpt-Line.
038100     perform  ff910-Write-Line.
038200*
038300 ff600-Exit.
038400     exit     section.
038500*
038600 ff900-Print-Blank                section.
038700*****************************************
038800     move     spaces to Rpt-Line.
038900     perform  ff910-Write-Line.
039000*
039100 ff900-Exit.
039200     exit     section.
039300*
039400 ff910-Write-Line                section.
039500*****************************************
039600     write    WL-Report-Line.
039700*
039800 ff910-Exit.
039900     exit     section.
040000*
040100 ff930-Trim-Category              section.
040200*****************************************
040300*  Finds the trimmed display length of a category name, same
040400*  trailing-space-tally idiom as the login trim in WLT100.
040500*
040600     move     20 to Wl400-Len.
040700     inspect  Wl400-Cat-Work tallying Wl400-Len
040800              for trailing space.
040900     compute  Wl400-Len = 20 - Wl400-Len.
041000     if       Wl400-Len = zero
041100              move 1 to Wl400-Len.
041200*
041300 ff930-Exit.
041400     exit     section.
041500*
041600 ff950-Edit-Amount                section.
041700*****************************************
041800*  Formats Wl400-Amt-In (2 implied decimals) into Wl400-Amt-Edit
041900*  as comma-grouped, one decimal place, rounded half up on the
042000*  hundredths digit - no FUNCTION ROUNDED, same manual split as
042100*  WLT200's budget-percent work.
042200*
042300     move     space to Wl400-Sign-Char.
042400     if       Wl400-Amt-In < zero
042500              move "-" to Wl400-Sign-Char
042600              compute Wl400-Abs-Cents = (zero - Wl400-Amt-In) * 100
042700     else
042800              compute Wl400-Abs-Cents = Wl400-Amt-In * 100
042900     end-if.
043000*
043100     divide   Wl400-Abs-Cents by 10
043200              giving Wl400-Tenths remainder Wl400-Rem-Cents.
043300     if       Wl400-Rem-Cents >= 5
043400              add 1 to Wl400-Tenths.
043500*
043600     divide   Wl400-Tenths by 10
043700              giving Wl400-Whole remainder Wl400-Frac.
043800*
043900     move     Wl400-Whole to Wl400-Whole-Edit.
044000     move     zero to Wl400-Len.
044100     inspect  Wl400-Whole-Edit tallying Wl400-Len
044200              for leading space.
044300     if       Wl400-Len not < 11
044400              move 10 to Wl400-Len.
044500*
044600     move     Wl400-Frac to Wl400-Frac-Edit.
044700     move     spaces to Wl400-Amt-Edit.
044800     string   Wl400-Sign-Char delimited by size
044900              Wl400-Whole-Edit (Wl400-Len + 1:11 - Wl400-Len)
045000                                           delimited by size
045100              "." delimited by size
045200              Wl400-Frac-Edit delimited by size
045300              into Wl400-Amt-Edit.
045400*
045500 ff950-Exit.
045600     exit     section.
