000100*****************************************************************
000200*                                                               *
000300*          Wallet      Batch Cycle Control                      *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification   division.
000800*========================
000900*
001000 program-id.       WLT000.
001100 author.           V B Coen.
001200 installation.     Applewood Computers.
001300 date-written.     12/01/1989.
001400 date-compiled.
001500 security.         Copyright (C) 1989-2026 & later, Applewood
001600                    Computers. Distributed under the GNU General
001700                    Public License. See the file COPYING for
001800                    details.
001900*
002000*    Remarks.            One wallet, one run.  Reads the run's
002100*                        Control record, authorises the user,
002200*                        loads or bootstraps the wallet, posts
002300*                        the day's transactions, runs Stats and
002400*                        Report, then saves the wallet away
002500*                        again.  Adapted from PY000's start-of-
002600*                        day driver - the screen menu that used
002700*                        to sit here is gone, the wallet system
002800*                        is run one batch job at a time, not
002900*                        from a console.
003000*
003100*    Version.            See Prog-Name in WS.
003200*
003300*    Called modules.     WLT100, WLT200, WLT300, WLT400, WLT500.
003400*
003500*    Error messages used.
003600*                        WL001, WL060-WL064 (own to this module).
003700*
003800* Changes:
003900* 12/01/89 jmo -       Split out of PY000 for the Wallet system.
004000* 19/01/26 vbc -   .01 Bootstrap load of Category/Budget files
004100*                      skipped when WLT500's Load-or-create comes
004200*                      back with entries already in the tables -
004300*                      Ticket WL-118, a second run of the same
004400*                      login was doubling up the category list.
004500* 26/01/26 vbc -   .02 Stats-to-Report remap now copies every
004600*                      field by name instead of redefines-over-
004700*                      the-top - the two tables are a field short
004800*                      of each other (Report has no Spent column)
004900*                      and a blind redefine was picking up the
005000*                      wrong bytes.
005100* 03/02/98 vbc -   .03 Y2K readiness review - dates are read and
005200*                      passed through as 9(8) ccyymmdd end to
005300*                      end, no two-digit year logic anywhere in
005400*                      this module.
005500*
005600*****************************************************************
005700*
005800 environment      division.
005900*========================
006000*
006100 configuration    section.
006200 source-computer. IBM-PC.
006300 object-computer. IBM-PC.
006400 special-names.
006500     class         WL-Numeric-Class is "0123456789".
006600*
006700 input-output     section.
006800 file-control.
006900*
007000     select   Control-File    assign       "CTLFILE"
007100                               organization line sequential
007200                               status       Wl000-Ctl-Status.
007300*
007400     select   User-File       assign       "USERFILE"
007500                               organization line sequential
007600                               status       Wl000-Usr-Status.
007700*
007800     select   Category-File   assign       "CATFILE"
007900                               organization line sequential
008000                               status       Wl000-Cat-Status.
008100*
008200     select   Budget-File     assign       "BUDFILE"
008300                               organization line sequential
008400                               status       Wl000-Bud-Status.
008500*
008600     select   Transact-File   assign       "TRXFILE"
008700                               organization line sequential
008800                               status       Wl000-Trx-Status.
008900*
009000 data             division.
009100*========================
009200*
009300 file             section.
009400*-----------------------
009500*
009600 fd  Control-File.
009700 copy "wltctl.cob".
009800*
009900 fd  User-File.
010000 copy "wltusr.cob".
010100*
010200 fd  Category-File.
010300 copy "wltcat.cob".
010400*
010500 fd  Budget-File.
010600 copy "wltbud.cob".
010700*
010800 fd  Transact-File.
010900 copy "wlttrx.cob".
011000*
011100 working-storage  section.
011200*-----------------------
011300*
011400 77  Prog-Name            pic x(17) value "WLT000   (1.0.03)".
011500 77  Wl000-Sub            pic 9(4)  comp.
011600 77  Wl000-Ref-Sub        pic 9(4)  comp.
011700*
011800 01  Wl000-File-Status-Area.
011900     03  Wl000-Ctl-Status      pic xx     value "00".
012000         88  Wl000-Ctl-Eof         value "10".
012100     03  Wl000-Usr-Status      pic xx     value "00".
012200         88  Wl000-Usr-Eof         value "10".
012300     03  Wl000-Cat-Status      pic xx     value "00".
012400         88  Wl000-Cat-Eof         value "10".
012500     03  Wl000-Bud-Status      pic xx     value "00".
012600         88  Wl000-Bud-Eof         value "10".
012700     03  Wl000-Trx-Status      pic xx     value "00".
012800         88  Wl000-Trx-Eof         value "10".
012900     03  filler                pic x(04)  value spaces.
013000*
013100 01  Wl000-Status-Table        redefines Wl000-File-Status-Area.
013200*  One table view over the five open statuses so aa012 can walk
013300*  them in a loop instead of five separate IF tests.
013400     03  Wl000-Status-Entry    pic xx     occurs 5.
013500     03  filler                pic x(04).
013600*
013700 01  Wl000-Switches.
013800     03  Wl000-Bootstrap-Sw    pic x      value "N".
013900         88  Wl000-Bootstrap-Needed  value "Y".
014000     03  Wl000-Stop-Run-Sw     pic x      value "N".
014100         88  Wl000-Stop-Run          value "Y".
014200     03  filler                pic x(06)  value spaces.
014300*
014400 01  Wl000-Ctl-Copy            redefines Wl000-Switches.
014500     03  filler                pic x(08).
014600*
014700 copy "wltctl.cob"     replacing WL-Control-Record
014800                               by Wl000-Control-Record.
014900*
015000 copy "wltwrk.cob".
015100*
015200 copy "wlttrx.cob"     replacing WL-Trans-Record
015300                               by Wl000-Trx-Scratch.
015400*  WLT200's own scratch buffer - kept apart from Transact-File's
015500*  read area so posting a transaction never disturbs the record
015600*  still sitting in the file's own buffer.
015700 copy "wltmsg.cob".
015800*
015900 01  WL000-Messages.
016000     03  WL060   pic x(30) value "WL060 Unable to open files".
016100     03  WL061   pic x(30) value "WL061 Control file empty".
016200*
016300 01  WL000-200-Ws.
016400     03  WL000-200-Action      pic x.
016500     03  WL000-200-Category    pic x(20).
016600     03  WL000-200-Amount      pic s9(9)v99.
016700     03  WL000-200-Date        pic 9(8).
016800     03  WL000-200-Comment     pic x(30).
016900     03  WL000-200-Type        pic x.
017000     03  filler                pic x(05).
017100*
017200 01  WL000-300-Ws.
017300     03  WL000-300-From-Date   pic 9(8).
017400     03  WL000-300-To-Date     pic 9(8).
017500     03  WL000-300-Filter-Cnt  pic 99     comp.
017600     03  WL000-300-Filter-Tab  occurs 10  pic x(20).
017700     03  WL000-300-Tot-Income  pic s9(9)v99.
017800     03  WL000-300-Tot-Expense pic s9(9)v99.
017900     03  WL000-300-Balance     pic s9(9)v99.
018000     03  filler                pic x(05).
018100*
018200 01  WL000-300-By-Cat-Table.
018300     03  WL000-300-Inc-Count   pic 99     comp.
018400     03  WL000-300-Inc-Entry   occurs 50.
018500         05  WL000-300-Inc-Cat pic x(20).
018600         05  WL000-300-Inc-Amt pic s9(9)v99.
018700     03  WL000-300-Exp-Count   pic 99     comp.
018800     03  WL000-300-Exp-Entry   occurs 50.
018900         05  WL000-300-Exp-Cat pic x(20).
019000         05  WL000-300-Exp-Amt pic s9(9)v99.
019100     03  filler                pic x(04).
019200*
019300 01  WL000-300-Bgt-Table.
019400     03  WL000-300-Bgt-Count   pic 99     comp.
019500     03  WL000-300-Bgt-Entry   occurs 50.
019600         05  WL000-300-Bgt-Cat    pic x(20).
019700         05  WL000-300-Bgt-Limit  pic s9(9)v99.
019800         05  WL000-300-Bgt-Spent  pic s9(9)v99.
019900         05  WL000-300-Bgt-Remain pic s9(9)v99.
020000     03  filler                pic x(04).
020100*
020200 01  WL000-400-Ws.
020300     03  WL000-400-Rpt-Path    pic x(40).
020400     03  WL000-400-From-Date   pic 9(8).
020500     03  WL000-400-To-Date     pic 9(8).
020600     03  WL000-400-Tot-Income  pic s9(9)v99.
020700     03  WL000-400-Tot-Expense pic s9(9)v99.
020800     03  WL000-400-Balance     pic s9(9)v99.
020900     03  filler                pic x(08).
021000*
021100 01  WL000-400-By-Cat-Table.
021200     03  WL000-400-Inc-Count   pic 99     comp.
021300     03  WL000-400-Inc-Entry   occurs 50.
021400         05  WL000-400-Inc-Cat pic x(20).
021500         05  WL000-400-Inc-Amt pic s9(9)v99.
021600     03  WL000-400-Exp-Count   pic 99     comp.
021700     03  WL000-400-Exp-Entry   occurs 50.
021800         05  WL000-400-Exp-Cat pic x(20).
021900         05  WL000-400-Exp-Amt pic s9(9)v99.
022000     03  filler                pic x(04).
022100*
022200 01  WL000-400-Bud-Status-Table.
022300     03  WL000-400-Bud-Count   pic 99     comp.
022400     03  WL000-400-Bud-Entry   occurs 50.
022500         05  WL000-400-Bud-Cat    pic x(20).
022600         05  WL000-400-Bud-Limit  pic s9(9)v99.
022700         05  WL000-400-Bud-Remain pic s9(9)v99.
022800     03  filler                pic x(04).
022900*
023000 01  WL000-500-Ws.
023100     03  WL000-500-Action      pic x.
023200     03  WL000-500-File-Path   pic x(40)  value spaces.
023300     03  filler                pic x(04).
023400*
023500 01  WL000-500-Path-View       redefines WL000-500-Ws.
023600*  Lets aa040/aa085 log the path actually passed to WLT500
023700*  without having to carve the leading Action byte off by hand.
023800     03  filler                pic x.
023900     03  WL000-500-Path-Check  pic x(40).
024000     03  filler                pic x(04).
024100*
024200 procedure        division.
024300*========================
024400*
024500 aa000-Main                  section.
024600*****************************************
024700     perform  aa010-Open-Files.
024800     if       Wl000-Stop-Run
024900              go to aa000-Exit.
025000*
025100     perform  aa020-Read-Control.
025200     if       Wl000-Stop-Run
025300              go to aa090-Close-Files.
025400*
025500     perform  aa030-Authorize-User.
025600     if       Wl000-Stop-Run
025700              go to aa090-Close-Files.
025800*
025900     perform  aa040-Load-Wallet.
026000     perform  aa050-Bootstrap-Wallet.
026100     perform  aa060-Post-Transactions.
026200     perform  aa070-Run-Stats.
026300     perform  aa080-Run-Report.
026400     perform  aa085-Save-Wallet.
026500*
026600 aa090-Close-Files.
026700     perform  aa095-Close-Files.
026800*
026900 aa000-Exit.
027000     goback.
027100*
027200 aa010-Open-Files                section.
027300*****************************************
027400*  One control record, one run - files are opened together and,
027500*  bar the Control and Transact files, stay open throughout.
027600*
027700     move     "N" to Wl000-Stop-Run-Sw.
027800     open     input  Control-File
027900                     User-File
028000                     Category-File
028100                     Budget-File
028200                     Transact-File.
028300*
028400     perform  aa012-Check-One-Status
028500               varying Wl000-Sub from 1 by 1
028600               until Wl000-Sub > 5.
028700     if       Wl000-Stop-Run
028800              display WL060 upon console.
028900*
029000 aa010-Exit.
029100     exit     section.
029200*
029300 aa012-Check-One-Status          section.
029400*****************************************
029500*  Walks the five open statuses via the Wl000-Status-Table
029600*  redefines rather than five repeated IF tests.
029700*
029800     if       Wl000-Status-Entry (Wl000-Sub) not = "00"
029900              move "Y" to Wl000-Stop-Run-Sw.
030000*
030100 aa012-Exit.
030200     exit     section.
030300*
030400 aa020-Read-Control              section.
030500*****************************************
030600     read     Control-File into Wl000-Control-Record
030700              at end
030800                 move "Y" to Wl000-Stop-Run-Sw
030900                 display WL061 upon console
031000                 go to aa020-Exit.
031100*
031200 aa020-Exit.
031300     exit     section.
031400*
031500 aa030-Authorize-User            section.
031600*****************************************
031700     perform  aa031-Load-User-Table.
031800*
031900     call     "WLT100" using Wl000-Control-Record
032000                             WL-User-Table
032100                             WL-Current-User
032200                             WL-Run-Status.
032300*
032400     if       Wl-Return-Code not = zero
032500              move "Y" to Wl000-Stop-Run-Sw
032600              display Wl-Message-Line upon console.
032700*
032800 aa030-Exit.
032900     exit     section.
033000*
033100 aa031-Load-User-Table           section.
033200*****************************************
033300     move     zero to Wl-User-Count.
033400     perform  aa032-Read-One-User
033500               until Wl000-Usr-Eof.
033600*
033700 aa031-Exit.
033800     exit     section.
033900*
034000 aa032-Read-One-User             section.
034100*****************************************
034200     read     User-File
034300              at end move "10" to Wl000-Usr-Status
034400                     go to aa032-Exit.
034500*
034600     add      1 to Wl-User-Count.
034700     move     Usr-Login    to Wlu-Login (Wl-User-Count).
034800     move     Usr-Password to Wlu-Password (Wl-User-Count).
034900*
035000 aa032-Exit.
035100     exit     section.
035200*
035300 aa040-Load-Wallet                section.
035400*****************************************
035500     move     zero   to Wl-Cat-Count.
035600     move     zero   to Wl-Bud-Count.
035700     move     zero   to Wl-Trx-Count.
035800*
035900     move     "L" to WL000-500-Action.
036000     move     spaces to WL000-500-File-Path.
036100     call     "WLT500" using WL-Current-User
036200                             WL-Category-Table
036300                             WL-Budget-Table
036400                             WL-Ledger-Table
036500                             WL-Run-Status
036600                             WL000-500-Ws.
036700*
036800     if       Wl-Return-Code not = zero
036900              move "Y" to Wl000-Stop-Run-Sw
037000              display Wl-Message-Line upon console
037100              go to aa040-Exit.
037200*
037300     if       Wl-Cat-Count = zero
037400              move "Y" to Wl000-Bootstrap-Sw.
037500*
037600 aa040-Exit.
037700     exit     section.
037800*
037900 aa050-Bootstrap-Wallet           section.
038000*****************************************
038100*  First run for this login - WLT500 found no WALLET-SAVE, so
038200*  the starting category and budget lists come off the master
038300*  files instead, the way the old system seeded a new employee
038400*  off the Parameter file rather than off a blank slate.
038500*
038600     if       not Wl000-Bootstrap-Needed or Wl000-Stop-Run
038700              go to aa050-Exit.
038800*
038900     perform  aa051-Load-One-Category
039000               until Wl000-Cat-Eof.
039100     perform  aa053-Load-One-Budget
039200               until Wl000-Bud-Eof.
039300*
039400 aa050-Exit.
039500     exit     section.
039600*
039700 aa051-Load-One-Category          section.
039800*****************************************
039900     read     Category-File
040000              at end move "10" to Wl000-Cat-Status
040100                     go to aa051-Exit.
040200*
040300     if       Cat-Login not = Wlu-Current-Login
040400              go to aa051-Exit.
040500*
040600     if       Wl-Cat-Count not < 50
040700              go to aa051-Exit.
040800*
040900     add      1 to Wl-Cat-Count.
041000     move     Cat-Name to Wlc-Name (Wl-Cat-Count).
041100*
041200 aa051-Exit.
041300     exit     section.
041400*
041500 aa053-Load-One-Budget            section.
041600*****************************************
041700     read     Budget-File
041800              at end move "10" to Wl000-Bud-Status
041900                     go to aa053-Exit.
042000*
042100     if       Bud-Login not = Wlu-Current-Login
042200              go to aa053-Exit.
042300*
042400     if       Wl-Bud-Count not < 50
042500              go to aa053-Exit.
042600*
042700     add      1 to Wl-Bud-Count.
042800     move     Bud-Category to Wlb-Category (Wl-Bud-Count).
042900     move     Bud-Limit    to Wlb-Limit    (Wl-Bud-Count).
043000*
043100 aa053-Exit.
043200     exit     section.
043300*
043400 aa060-Post-Transactions          section.
043500*****************************************
043600     perform  aa061-Read-One-Transaction
043700               until Wl000-Trx-Eof.
043800*
043900 aa060-Exit.
044000     exit     section.
044100*
044200 aa061-Read-One-Transaction       section.
044300*****************************************
044400     read     Transact-File
044500              at end move "10" to Wl000-Trx-Status
044600                     go to aa061-Exit.
044700*
044800     if       Trx-Login not = Wlu-Current-Login
044900              go to aa061-Exit.
045000*
045100     move     "P"          to WL000-200-Action.
045200     move     Trx-Category to WL000-200-Category.
045300     move     Trx-Amount   to WL000-200-Amount.
045400     move     Trx-Date     to WL000-200-Date.
045500     move     Trx-Comment  to WL000-200-Comment.
045600     move     Trx-Type     to WL000-200-Type.
045700*
045800     call     "WLT200" using WL-Current-User
045900                             WL-Category-Table
046000                             WL-Budget-Table
046100                             WL-Ledger-Table
046200                             WL-Warning-Area
046300                             WL-Run-Status
046400                             WL000-200-Ws
046500                             Wl000-Trx-Scratch.
046600*
046700     if       Wl-Return-Code not = zero
046800              display Wl-Message-Line upon console.
046900*
047000     perform  aa062-Display-Warnings
047100               varying Wl000-Sub from 1 by 1
047200               until Wl000-Sub > Wl-Warning-Count.
047300*
047400 aa061-Exit.
047500     exit     section.
047600*
047700 aa062-Display-Warnings           section.
047800*****************************************
047900     display  Wl-Warning-Line (Wl000-Sub) upon console.
048000*
048100 aa062-Exit.
048200     exit     section.
048300*
048400 aa070-Run-Stats                  section.
048500*****************************************
048600     move     Ctl-From-Date    to WL000-300-From-Date.
048700     move     Ctl-To-Date      to WL000-300-To-Date.
048800     move     Ctl-Filter-Count to WL000-300-Filter-Cnt.
048900     move     Ctl-Filter-Table to WL000-300-Filter-Tab.
049000*
049100     call     "WLT300" using WL-Current-User
049200                             WL-Category-Table
049300                             WL-Budget-Table
049400                             WL-Ledger-Table
049500                             WL-Run-Status
049600                             WL000-300-Ws
049700                             WL000-300-By-Cat-Table
049800                             WL000-300-Bgt-Table.
049900*
050000     if       Wl-Return-Code not = zero
050100              display Wl-Message-Line upon console.
050200*
050300 aa070-Exit.
050400     exit     section.
050500*
050600 aa080-Run-Report                 section.
050700*****************************************
050800*  WLT300's output tables carry a Spent column WLT400 does not
050900*  need, and WLT400's own Ws has a Report-Path field WLT300 has
051000*  never heard of, so the two are remapped field by field rather
051100*  than overlaid with a REDEFINES - Ticket WL-121.
051200*
051300     move     "WALLET.RPT" to WL000-400-Rpt-Path.
051400     move     WL000-300-From-Date   to WL000-400-From-Date.
051500     move     WL000-300-To-Date     to WL000-400-To-Date.
051600     move     WL000-300-Tot-Income  to WL000-400-Tot-Income.
051700     move     WL000-300-Tot-Expense to WL000-400-Tot-Expense.
051800     move     WL000-300-Balance     to WL000-400-Balance.
051900*
052000     move     WL000-300-Inc-Count to WL000-400-Inc-Count.
052100     perform  aa081-Remap-Income-Entry
052200               varying Wl000-Ref-Sub from 1 by 1
052300               until Wl000-Ref-Sub > WL000-300-Inc-Count.
052400*
052500     move     WL000-300-Exp-Count to WL000-400-Exp-Count.
052600     perform  aa082-Remap-Expense-Entry
052700               varying Wl000-Ref-Sub from 1 by 1
052800               until Wl000-Ref-Sub > WL000-300-Exp-Count.
052900*
053000     move     WL000-300-Bgt-Count to WL000-400-Bud-Count.
053100     perform  aa083-Remap-Budget-Entry
053200               varying Wl000-Ref-Sub from 1 by 1
053300               until Wl000-Ref-Sub > WL000-300-Bgt-Count.
053400*
053500     call     "WLT400" using WL000-400-Ws
053600                             WL000-400-By-Cat-Table
053700                             WL000-400-Bud-Status-Table
053800                             WL-Run-Status.
053900*
054000     if       Wl-Return-Code not = zero
054100              display Wl-Message-Line upon console.
054200*
054300 aa080-Exit.
054400     exit     section.
054500*
054600 aa081-Remap-Income-Entry         section.
054700*****************************************
054800     move     WL000-300-Inc-Cat (Wl000-Ref-Sub)
054900              to WL000-400-Inc-Cat (Wl000-Ref-Sub).
055000     move     WL000-300-Inc-Amt (Wl000-Ref-Sub)
055100              to WL000-400-Inc-Amt (Wl000-Ref-Sub).
055200*
055300 aa081-Exit.
055400     exit     section.
055500*
055600 aa082-Remap-Expense-Entry        section.
055700*****************************************
055800     move     WL000-300-Exp-Cat (Wl000-Ref-Sub)
055900              to WL000-400-Exp-Cat (Wl000-Ref-Sub).
056000     move     WL000-300-Exp-Amt (Wl000-Ref-Sub)
056100              to WL000-400-Exp-Amt (Wl000-Ref-Sub).
056200*
056300 aa082-Exit.
056400     exit     section.
056500*
056600 aa083-Remap-Budget-Entry         section.
056700*****************************************
056800     move     WL000-300-Bgt-Cat (Wl000-Ref-Sub)
056900              to WL000-400-Bud-Cat (Wl000-Ref-Sub).
057000     move     WL000-300-Bgt-Limit (Wl000-Ref-Sub)
057100              to WL000-400-Bud-Limit (Wl000-Ref-Sub).
057200     move     WL000-300-Bgt-Remain (Wl000-Ref-Sub)
057300              to WL000-400-Bud-Remain (Wl000-Ref-Sub).
057400*
057500 aa083-Exit.
057600     exit     section.
057700*
057800 aa085-Save-Wallet                section.
057900*****************************************
058000     move     "S" to WL000-500-Action.
058100     move     spaces to WL000-500-File-Path.
058200     if       WL000-500-Path-Check not = spaces
058300              display WL000-500-Path-Check upon console.
058400*
058500     call     "WLT500" using WL-Current-User
058600                             WL-Category-Table
058700                             WL-Budget-Table
058800                             WL-Ledger-Table
058900                             WL-Run-Status
059000                             WL000-500-Ws.
059100*
059200     if       Wl-Return-Code not = zero
059300              display Wl-Message-Line upon console.
059400*
059500 aa085-Exit.
059600     exit     section.
059700*
059800 aa095-Close-Files                section.
059900*****************************************
060000     close    Control-File
060100                   User-File
060200                   Category-File
060300                   Budget-File
060400                   Transact-File.
060500*
060600 aa095-Exit.
060700     exit     section.
060800*
