000100***********************************************
000200*                                             *
000300*  Record Definition For Wallet Run Control    *
000400*            (Param) File                      *
000500*     Uses RRN = 1                             *
000600***********************************************
000700*  File size 160 bytes padded by filler.
000800*
000900* Carries the one job's worth of control data that in an
001000* interactive version would come from the console - which
001100* user the run is for, whether it is a Register or a Login,
001200* and the optional Stats/Report date range and category
001300* filter list.  Modelled on the way the Payroll module keeps
001400* its own run parameters in a single RRN=1 record rather than
001500* passing them all down the CALL chain as literals.
001600*
001700* 06/01/26 vbc - Created.
001800* 13/01/26 vbc - Added Ctl-Filter-Count + table, dropped the
001900*                single-category filter field that could not
002000*                cover a multi-category Stats request.
002100*
002200 01  WL-Control-Record.
002300     03  Ctl-Action            pic x.
002400*                              R = Register, L = Login
002500     03  Ctl-Login             pic x(20).
002600     03  Ctl-Password          pic x(20).
002700     03  Ctl-From-Date         pic 9(8).
002800*                              ccyymmdd, zero = not supplied
002900     03  Ctl-To-Date           pic 9(8).
003000*                              ccyymmdd, zero = not supplied
003100     03  Ctl-Filter-Count      pic 99         comp.
003200     03  Ctl-Filter-Table      occurs 10.
003300         05  Ctl-Filter-Category  pic x(20).
003400     03  filler                pic x(41).
