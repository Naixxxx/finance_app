000100*****************************************************************
000200*                                                               *
000300*          Wallet      Statistics / Aggregation Service         *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification   division.
000800*========================
000900*
001000 program-id.       WLT300.
001100 author.           V B Coen.
001200 installation.     Applewood Computers.
001300 date-written.     08/01/1989.
001400 date-compiled.
001500 security.         Copyright (C) 1989-2026 & later, Applewood
001600                    Computers. Distributed under the GNU General
001700                    Public License. See the file COPYING for
001800                    details.
001900*
002000*    Remarks.            Totals, per-category sums and budget
002100*                        status for the ledger table, filtered
002200*                        by an optional date range and category
002300*                        list.  New module - follows the shop's
002400*                        control-break accumulation style used
002500*                        in the PYRGSTR print program, but with
002600*                        the totals held in a table instead of
002700*                        printed directly.
002800*
002900*    Version.            See Prog-Name in WS.
003000*
003100*    Called modules.     None.
003200*
003300*    Error messages used.
003400*                        WL001, WL012, WL013 (WL013's text is
003500*                        built by dd100/dd110, not a literal -
003600*                        it lists the missing filter categories).
003700*
003800* Changes:
003900* 08/01/89 jmo -       First written for the Wallet system.
004000* 20/01/26 vbc -   .01 Filter-category validation now skips
004100*                      blank filter-table entries before the
004200*                      "unknown category" check - Ticket WL-110.
004300* 27/01/26 vbc -   .02 No-authenticated-user exit now sets WL001
004400*                      in Wl-Message-Line - it was leaving the
004500*                      message blank on a non-zero return code.
004600* 09/02/26 vbc -   .03 WL013 now names the actual missing filter
004700*                      categories instead of a fixed "not in
004800*                      wallet" literal - Ticket WL-121, finishes
004900*                      off Wl300-Missing-Line/Split which were
005000*                      declared but never filled in.
005100* 09/02/26 vbc -   .04 Income/expense by-category tables now held
005200*                      in ascending category order, same as the
005300*                      budget table - Ticket WL-122, the report
005400*                      was printing income/expense detail in
005500*                      ledger-encounter order, not sorted.
005600*
005700*****************************************************************
005800*
005900 environment      division.
006000*========================
006100*
006200 configuration    section.
006300 source-computer. IBM-PC.
006400 object-computer. IBM-PC.
006500 special-names.
006600     class         WL-Numeric-Class is "0123456789".
006700*
006800 input-output     section.
006900 file-control.
007000*
007100 data             division.
007200*========================
007300 working-storage  section.
007400*-----------------------
007500*
007600 77  Prog-Name            pic x(17) value "WLT300   (1.0.04)".
007700 77  Wl300-Sub            pic 9(4)  comp.
007800 77  Wl300-Fsub           pic 99    comp.
007900 77  Wl300-Csub           pic 99    comp.
008000 77  Wl300-Rsub           pic 99    comp.
008100 77  Wl300-Msg-Ptr        pic 9(4)  comp.
008200*
008300 copy "wltmsg.cob".
008400*
008500 01  Wl300-Work-Fields.
008600     03  Wl300-Select-Sw       pic x      value "N".
008700         88  Wl300-Selected        value "Y".
008800     03  Wl300-Match-Sw        pic x      value "N".
008900         88  Wl300-Cat-Matched     value "Y".
009000     03  Wl300-Any-Filter-Sw   pic x      value "N".
009100         88  Wl300-Has-Filter      value "Y".
009200     03  filler                pic x(06)  value spaces.
009300*
009400 01  Wl300-By-Cat-Work.
009500     03  Wl300-Found-Sw        pic x      value "N".
009600         88  Wl300-Cat-Found       value "Y".
009700     03  Wl300-Slot            pic 99     comp.
009800     03  filler                pic x(07)  value spaces.
009900 01  Wl300-By-Cat-Num redefines Wl300-By-Cat-Work.
010000     03  filler                pic x(03).
010100     03  Wl300-Slot-Bin        pic 9(4) binary.
010200     03  filler                pic x(05).
010300*
010400 01  Wl300-Missing-List.
010500*                              Built by dd100/dd110 as "WL013
010600*                              Missing: cat-a, cat-b, ..." - the
010700*                              actual filter names the wallet
010800*                              does not carry, moved straight to
010900*                              Wl-Message-Line once built.
011000     03  Wl300-Missing-Line    pic x(60)  value spaces.
011100 01  Wl300-Missing-Split redefines Wl300-Missing-List.
011200     03  Wl300-Missing-Char    pic x      occurs 60.
011300*
011400 01  Wl300-Bucket-Scratch.
011500     03  Wl300-Bkt-Category    pic x(20)      value spaces.
011600     03  Wl300-Bkt-Amount      pic s9(9)v99   value zero.
011700     03  filler                pic x(04)      value spaces.
011800*
011900 01  Wl300-Range-Fields.
012000     03  Wl300-Range-From      pic 9(8)   value zero.
012100     03  Wl300-Range-To        pic 9(8)   value zero.
012200     03  filler                pic x(04)  value spaces.
012300 01  Wl300-Range-Split redefines Wl300-Range-Fields.
012400     03  Wl300-From-CCYY       pic 9(4).
012500     03  Wl300-From-MD         pic 9(4).
012600     03  Wl300-To-CCYY         pic 9(4).
012700     03  Wl300-To-MD           pic 9(4).
012800*
012900 linkage          section.
013000*-----------------------
013100*
013200 copy "wltwrk.cob".
013300*
013400 01  WL300-Ws.
013500     03  WL300-From-Date       pic 9(8).
013600     03  WL300-To-Date         pic 9(8).
013700     03  WL300-Filter-Count    pic 99     comp.
013800     03  WL300-Filter-Table    occurs 10  pic x(20).
013900     03  WL300-Total-Income    pic s9(9)v99.
014000     03  WL300-Total-Expense   pic s9(9)v99.
014100     03  WL300-Balance         pic s9(9)v99.
014200     03  filler                pic x(05).
014300*
014400 01  WL300-By-Cat-Table.
014500     03  WL300-Inc-Count       pic 99     comp.
014600     03  WL300-Inc-Entry       occurs 50.
014700         05  WL300-Inc-Cat     pic x(20).
014800         05  WL300-Inc-Amt     pic s9(9)v99.
014900     03  WL300-Exp-Count       pic 99     comp.
015000     03  WL300-Exp-Entry       occurs 50.
015100         05  WL300-Exp-Cat     pic x(20).
015200         05  WL300-Exp-Amt     pic s9(9)v99.
015300     03  filler                pic x(04).
015400*
015500 01  WL300-Budget-Status-Table.
015600     03  WL300-Bgt-Count       pic 99     comp.
015700     03  WL300-Bgt-Entry       occurs 50.
015800         05  WL300-Bgt-Cat     pic x(20).
015900         05  WL300-Bgt-Limit   pic s9(9)v99.
016000         05  WL300-Bgt-Spent   pic s9(9)v99.
016100         05  WL300-Bgt-Remain  pic s9(9)v99.
016200     03  filler                pic x(04).
016300*
016400 01  WL300-Messages.
016500     03  WL012   pic x(30) value "WL012 From date after To date".
016600*
016700 procedure        division using WL-Current-User
016800                                  WL-Category-Table
016900                                  WL-Budget-Table
017000                                  WL-Ledger-Table
017100                                  WL-Run-Status
017200                                  WL300-Ws
017300                                  WL300-By-Cat-Table
017400                                  WL300-Budget-Status-Table.
017500*====================================================
017600*
017700 aa000-Main                  section.
017800*****************************************
017900     move     zero   to Wl-Return-Code.
018000     move     spaces to Wl-Message-Line.
018100*
018200     if       not Wlu-Is-Authenticated
018300              move 1 to Wl-Return-Code
018400              move WL001 to Wl-Message-Line
018500              go to aa000-Exit.
018600*
018700     perform  dd100-Validate-Range.
018800     if       Wl-Return-Code not = zero
018900              go to aa000-Exit.
019000*
019100     perform  dd200-Select-Totals.
019200     perform  dd300-By-Category.
019300     perform  dd400-Budget-Status.
019400     perform  dd500-Balance.
019500*
019600 aa000-Exit.
019700     goback.
019800*
019900 dd100-Validate-Range            section.
020000*****************************************
020100     if       WL300-From-Date not = zero and
020200              WL300-To-Date   not = zero and
020300              WL300-From-Date > WL300-To-Date
020400              move 12 to Wl-Return-Code
020500              move WL012 to Wl-Message-Line
020600              go to dd100-Exit.
020700*
020800     move     spaces to Wl300-Missing-Line.
020900     move     zero   to Wl300-Csub.
021000     move     1      to Wl300-Msg-Ptr.
021100     if       WL300-Filter-Count > zero
021200              perform dd110-Check-Filter-Entry
021300                        varying Wl300-Fsub from 1 by 1
021400                        until Wl300-Fsub > WL300-Filter-Count.
021500*
021600     if       Wl300-Csub > zero
021700              move 13 to Wl-Return-Code
021800              move Wl300-Missing-Line to Wl-Message-Line.
021900*
022000 dd100-Exit.
022100     exit     section.
022200*
022300 dd110-Check-Filter-Entry        section.
022400*****************************************
022500     if       WL300-Filter-Table (Wl300-Fsub) = spaces
022600              go to dd110-Exit.
022700*
022800     move     "N" to Wl300-Found-Sw.
022900     if       Wl-Cat-Count > zero
023000              set  Wlc-Ix to 1
023100              search Wl-Cat-Entry
023200                     at end continue
023300                     when Wlc-Name (Wlc-Ix) =
023400                          WL300-Filter-Table (Wl300-Fsub)
023500                          move "Y" to Wl300-Found-Sw.
023600*
023700     if       not Wl300-Cat-Found
023800              perform dd115-Append-Missing-Name
023900              add 1 to Wl300-Csub.
024000*
024100 dd110-Exit.
024200     exit     section.
024300*
024400 dd115-Append-Missing-Name       section.
024500*****************************************
024600*  WL013's text is built here, not a fixed literal - one missing
024700*  filter category at a time, comma-separated, truncated safely
024800*  (ON OVERFLOW CONTINUE) if the list runs past the 60-byte line.
024900*
025000     if       Wl300-Csub = zero
025100              string "WL013 Missing: " delimited by size
025200                     into Wl300-Missing-Line
025300                     with pointer Wl300-Msg-Ptr
025400                     on overflow continue
025500              end-string
025600     else
025700              string ", " delimited by size
025800                     into Wl300-Missing-Line
025900                     with pointer Wl300-Msg-Ptr
026000                     on overflow continue
026100              end-string
026200     end-if.
026300*
026400     string   WL300-Filter-Table (Wl300-Fsub) delimited by space
026500              into Wl300-Missing-Line
026600              with pointer Wl300-Msg-Ptr
026700              on overflow continue
026800     end-string.
026900*
027000 dd115-Exit.
027100     exit     section.
027200*
027300 dd200-Select-Totals             section.
027400*****************************************
027500     move     zero to WL300-Total-Income WL300-Total-Expense.
027600     move     zero to Wl300-Sub.
027700     perform  dd210-Accum-If-Selected
027800               varying Wl300-Sub from 1 by 1
027900               until Wl300-Sub > Wl-Trx-Count.
028000*
028100 dd200-Exit.
028200     exit     section.
028300*
028400 dd210-Accum-If-Selected         section.
028500*****************************************
028600     perform  dd600-Test-Selected.
028700     if       not Wl300-Selected
028800              go to dd210-Exit.
028900*
029000     if       Wlt-Type (Wl300-Sub) = "I"
029100              add Wlt-Amount (Wl300-Sub) to WL300-Total-Income
029200     else
029300              add Wlt-Amount (Wl300-Sub) to WL300-Total-Expense.
029400*
029500 dd210-Exit.
029600     exit     section.
029700*
029800 dd300-By-Category               section.
029900*****************************************
030000     move     zero to WL300-Inc-Count WL300-Exp-Count.
030100     perform  dd310-Bucket-Entry
030200               varying Wl300-Sub from 1 by 1
030300               until Wl300-Sub > Wl-Trx-Count.
030400*
030500 dd300-Exit.
030600     exit     section.
030700*
030800 dd310-Bucket-Entry              section.
030900*****************************************
031000     perform  dd600-Test-Selected.
031100     if       not Wl300-Selected
031200              go to dd310-Exit.
031300*
031400     if       Wlt-Type (Wl300-Sub) = "I"
031500              perform dd320-Bucket-Income
031600     else
031700              perform dd330-Bucket-Expense.
031800*
031900*
032000 dd310-Exit.
032100     exit     section.
032200*
032300 dd320-Bucket-Income             section.
032400*****************************************
032500     move     "N" to Wl300-Found-Sw.
032600     move     zero to Wl300-Slot.
032700     if       WL300-Inc-Count > zero
032800              perform dd325-Find-Inc-Slot
032900                        varying Wl300-Slot from 1 by 1
033000                        until Wl300-Slot > WL300-Inc-Count.
033100*
033200     if       Wl300-Cat-Found
033300              add  Wlt-Amount (Wl300-Sub) to
033400                   WL300-Inc-Amt (Wl300-Slot)
033500              go to dd320-Exit.
033600*
033700     add      1 to WL300-Inc-Count.
033800     move     Wlt-Category (Wl300-Sub) to
033900               WL300-Inc-Cat (WL300-Inc-Count).
034000     move     Wlt-Amount   (Wl300-Sub) to
034100               WL300-Inc-Amt (WL300-Inc-Count).
034200     perform  dd327-Resort-Income-Table.
034300*
034400 dd320-Exit.
034500     exit     section.
034600*
034700 dd325-Find-Inc-Slot             section.
034800*****************************************
034900     if       WL300-Inc-Cat (Wl300-Slot) = Wlt-Category (Wl300-Sub)
035000              move "Y" to Wl300-Found-Sw.
035100*
035200 dd325-Exit.
035300     exit     section.
035400*
035500 dd327-Resort-Income-Table        section.
035600*****************************************
035700*  WL300-Inc-Entry is kept in ascending category order, the same
035800*  as Wl-Cat-Entry/Wl-Bud-Entry, so WLT400 can print the income
035900*  detail straight through - Ticket WL-122.
036000*
036100     perform  dd328-Inc-Swap-Back
036200               varying Wl300-Rsub from WL300-Inc-Count by -1
036300               until Wl300-Rsub < 2 or
036400                     WL300-Inc-Cat (Wl300-Rsub - 1) not >
036500                     WL300-Inc-Cat (Wl300-Rsub).
036600*
036700 dd327-Exit.
036800     exit     section.
036900*
037000 dd328-Inc-Swap-Back             section.
037100*****************************************
037200     move     WL300-Inc-Cat (Wl300-Rsub)     to Wl300-Bkt-Category.
037300     move     WL300-Inc-Amt (Wl300-Rsub)     to Wl300-Bkt-Amount.
037400     move     WL300-Inc-Entry (Wl300-Rsub - 1) to
037500               WL300-Inc-Entry (Wl300-Rsub).
037600     move     Wl300-Bkt-Category to WL300-Inc-Cat (Wl300-Rsub - 1).
037700     move     Wl300-Bkt-Amount   to WL300-Inc-Amt (Wl300-Rsub - 1).
037800*
037900 dd328-Exit.
038000     exit     section.
038100*
038200 dd330-Bucket-Expense            section.
038300*****************************************
038400     move     "N" to Wl300-Found-Sw.
038500     move     zero to Wl300-Slot.
038600     if       WL300-Exp-Count > zero
038700              perform dd335-Find-Exp-Slot
038800                        varying Wl300-Slot from 1 by 1
038900                        until Wl300-Slot > WL300-Exp-Count.
039000*
039100     if       Wl300-Cat-Found
039200              add  Wlt-Amount (Wl300-Sub) to
039300                   WL300-Exp-Amt (Wl300-Slot)
039400              go to dd330-Exit.
039500*
039600     add      1 to WL300-Exp-Count.
039700     move     Wlt-Category (Wl300-Sub) to
039800               WL300-Exp-Cat (WL300-Exp-Count).
039900     move     Wlt-Amount   (Wl300-Sub) to
040000               WL300-Exp-Amt (WL300-Exp-Count).
040100     perform  dd337-Resort-Expense-Table.
040200*
040300 dd330-Exit.
040400     exit     section.
040500*
040600 dd335-Find-Exp-Slot             section.
040700*****************************************
040800     if       WL300-Exp-Cat (Wl300-Slot) = Wlt-Category (Wl300-Sub)
040900              move "Y" to Wl300-Found-Sw.
041000*
041100 dd335-Exit.
041200     exit     section.
041300*
041400 dd337-Resort-Expense-Table       section.
041500*****************************************
041600*  WL300-Exp-Entry is kept in ascending category order too, for
041700*  the same reason as the income table above - Ticket WL-122.
041800*
041900     perform  dd338-Exp-Swap-Back
042000               varying Wl300-Rsub from WL300-Exp-Count by -1
042100               until Wl300-Rsub < 2 or
042200                     WL300-Exp-Cat (Wl300-Rsub - 1) not >
042300                     WL300-Exp-Cat (Wl300-Rsub).
042400*
042500 dd337-Exit.
042600     exit     section.
042700*
042800 dd338-Exp-Swap-Back             section.
042900*****************************************
043000     move     WL300-Exp-Cat (Wl300-Rsub)     to Wl300-Bkt-Category.
043100     move     WL300-Exp-Amt (Wl300-Rsub)     to Wl300-Bkt-Amount.
043200     move     WL300-Exp-Entry (Wl300-Rsub - 1) to
043300               WL300-Exp-Entry (Wl300-Rsub).
043400     move     Wl300-Bkt-Category to WL300-Exp-Cat (Wl300-Rsub - 1).
043500     move     Wl300-Bkt-Amount   to WL300-Exp-Amt (Wl300-Rsub - 1).
043600*
043700 dd338-Exit.
043800     exit     section.
043900*
044000 dd400-Budget-Status             section.
044100*****************************************
044200*  One entry per budgeted category - SPENT counts only EXPENSE
044300*  transactions of that category within the date range.
044400*
044500     move     zero to WL300-Bgt-Count.
044600     if       Wl-Bud-Count > zero
044700              perform dd410-Budget-Entry
044800                        varying Wl300-Csub from 1 by 1
044900                        until Wl300-Csub > Wl-Bud-Count.
045000*
045100 dd400-Exit.
045200     exit     section.
045300*
045400 dd410-Budget-Entry              section.
045500*****************************************
045600     add      1 to WL300-Bgt-Count.
045700     move     Wlb-Category (Wl300-Csub) to
045800               WL300-Bgt-Cat (WL300-Bgt-Count).
045900     move     Wlb-Limit    (Wl300-Csub) to
046000               WL300-Bgt-Limit (WL300-Bgt-Count).
046100     move     zero to WL300-Bgt-Spent (WL300-Bgt-Count).
046200*
046300     if       Wl-Trx-Count > zero
046400              perform dd420-Accum-Spent
046500                        varying Wl300-Sub from 1 by 1
046600                        until Wl300-Sub > Wl-Trx-Count.
046700*
046800     subtract WL300-Bgt-Spent (WL300-Bgt-Count) from
046900              WL300-Bgt-Limit (WL300-Bgt-Count) giving
047000              WL300-Bgt-Remain (WL300-Bgt-Count).
047100*
047200 dd410-Exit.
047300     exit     section.
047400*
047500 dd420-Accum-Spent               section.
047600*****************************************
047700     if       Wlt-Type (Wl300-Sub) not = "E" or
047800              Wlt-Category (Wl300-Sub) not =
047900              WL300-Bgt-Cat (WL300-Bgt-Count)
048000              go to dd420-Exit.
048100*
048200     if       WL300-From-Date not = zero and
048300              Wlt-Date (Wl300-Sub) < WL300-From-Date
048400              go to dd420-Exit.
048500     if       WL300-To-Date not = zero and
048600              Wlt-Date (Wl300-Sub) > WL300-To-Date
048700              go to dd420-Exit.
048800*
048900     add      Wlt-Amount (Wl300-Sub) to
049000              WL300-Bgt-Spent (WL300-Bgt-Count).
049100*
049200 dd420-Exit.
049300     exit     section.
049400*
049500 dd500-Balance                   section.
049600*****************************************
049700*  Balance is always unrestricted by date/category filters -
049800*  recomputed here over the whole ledger, not from the totals
049900*  worked out above for the (possibly filtered) request.
050000*
050100     move     zero to WL300-Balance.
050200     perform  dd510-Add-Balance-Entry
050300               varying Wl300-Sub from 1 by 1
050400               until Wl300-Sub > Wl-Trx-Count.
050500*
050600 dd500-Exit.
050700     exit     section.
050800*
050900 dd510-Add-Balance-Entry         section.
051000*****************************************
051100     if       Wlt-Type (Wl300-Sub) = "I"
051200              add  Wlt-Amount (Wl300-Sub) to WL300-Balance
051300     else
051400              subtract Wlt-Amount (Wl300-Sub) from WL300-Balance.
051500*
051600 dd510-Exit.
051700     exit     section.
051800*
051900 dd600-Test-Selected              section.
052000*****************************************
052100*  Common selection test shared by the totals and by-category
052200*  passes - type, date range, category filter.
052300*
052400     move     "N" to Wl300-Select-Sw.
052500*
052600     if       WL300-From-Date not = zero and
052700              Wlt-Date (Wl300-Sub) < WL300-From-Date
052800              go to dd600-Exit.
052900     if       WL300-To-Date not = zero and
053000              Wlt-Date (Wl300-Sub) > WL300-To-Date
053100              go to dd600-Exit.
053200*
053300     move     "N" to Wl300-Any-Filter-Sw.
053400     if       WL300-Filter-Count > zero
053500              perform dd610-Check-Any-Filter
053600                        varying Wl300-Fsub from 1 by 1
053700                        until Wl300-Fsub > WL300-Filter-Count.
053800*
053900     if       Wl300-Has-Filter
054000              move "N" to Wl300-Match-Sw
054100              perform dd620-Match-Filter
054200                        varying Wl300-Fsub from 1 by 1
054300                        until Wl300-Fsub > WL300-Filter-Count
054400              if  not Wl300-Cat-Matched
054500                  go to dd600-Exit
054600              end-if.
054700*
054800     move     "Y" to Wl300-Select-Sw.
054900*
055000 dd600-Exit.
055100     exit     section.
055200*
055300 dd610-Check-Any-Filter          section.
055400*****************************************
055500     if       WL300-Filter-Table (Wl300-Fsub) not = spaces
055600              move "Y" to Wl300-Any-Filter-Sw.
055700*
055800 dd610-Exit.
055900     exit     section.
056000*
056100 dd620-Match-Filter               section.
056200*****************************************
056300     if       WL300-Filter-Table (Wl300-Fsub) =
056400              Wlt-Category (Wl300-Sub)
056500              move "Y" to Wl300-Match-Sw.
056600*
056700 dd620-Exit.
056800     exit     section.
