000100*****************************************************************
000200*                                                               *
000300*          Wallet      Posting & Budget Warning Service         *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification   division.
000800*========================
000900*
001000 program-id.       WLT200.
001100 author.           V B Coen.
001200 installation.     Applewood Computers.
001300 date-written.     07/01/1989.
001400 date-compiled.
001500 security.         Copyright (C) 1989-2026 & later, Applewood
001600                    Computers. Distributed under the GNU General
001700                    Public License. See the file COPYING for
001800                    details.
001900*
002000*    Remarks.            Posts one income/expense transaction to
002100*                        the ledger table, maintains the category
002200*                        and budget tables, and raises the three
002300*                        budget-warning messages.  New module -
002400*                        follows the shop's general edit-then-
002500*                        append batch paragraph shape used
002600*                        elsewhere (see MAPS04's edit/convert
002700*                        split).
002800*
002900*    Version.            See Prog-Name in WS.
003000*
003100*    Called modules.     WLTDAT.
003200*
003300*    Error messages used.
003400*                        WL001, WL004-WL008.
003500*
003600* Changes:
003700* 07/01/89 jmo -       First written for the Wallet system.
003800* 15/01/26 vbc -   .01 Budget-used percentage now rounds half up
003900*                      per Ticket WL-108 - was truncating, so a
004000*                      79.6% spend reported as 79% instead of 80%.
004100*                      Rewrote as a manual remainder test since
004200*                      this shop does not carry FUNCTION ROUNDED.
004300* 22/01/26 vbc -   .02 Warning 3 (expense > income) now tested
004400*                      over the whole ledger on every posting,
004500*                      not just expense postings - Ticket WL-112,
004600*                      an income posting that brought expenses
004700*                      back under income was not clearing the
004800*                      warning from the prior run's report.
004900* 09/02/26 vbc -   .03 Warning 2 (budget exceeded) now fires for
005000*                      a zero-limit budget too - Ticket WL-119,
005100*                      the limit-zero guard was skipping Spent/
005200*                      Remaining entirely, so an over-spent zero-
005300*                      limit budget never warned.
005400* 09/02/26 vbc -   .04 Ticket WL-126: the .01 fix only moved the
005500*                      rounding test down a line - Wl200-Pct-Work
005600*                      was still loaded by a straight Spent/Limit
005700*                      divide, which truncated the ratio to 2
005800*                      places before the *100 ever ran, so the
005900*                      79.6% case above was still reporting 79%.
006000*                      Now multiplies by 100 first and divides
006100*                      second, so the fraction survives to the
006200*                      round-half-up test.
006300*
006400*****************************************************************
006500*
006600 environment      division.
006700*========================
006800*
006900 configuration    section.
007000 source-computer. IBM-PC.
007100 object-computer. IBM-PC.
007200 special-names.
007300     class         WL-Numeric-Class is "0123456789".
007400*
007500 input-output     section.
007600 file-control.
007700*
007800 data             division.
007900*========================
008000 working-storage  section.
008100*-----------------------
008200*
008300 77  Prog-Name            pic x(17) value "WLT200   (1.0.04)".
008400 77  Wl200-Sub            pic 9(4)  comp.
008500 77  Wl200-Ins-Sub        pic 9(4)  comp.
008600*
008700 01  Wl200-Edit-Fields.
008800     03  Wl200-Raw-Category    pic x(20)  value spaces.
008900     03  Wl200-RC-Rev redefines Wl200-Raw-Category.
009000         05  Wl200-RC-Char     pic x      occurs 20.
009100     03  Wl200-Len             pic 9(4)   comp.
009200     03  Wl200-Found-Sw        pic x      value "N".
009300         88  Wl200-Cat-Found       value "Y".
009400     03  filler                pic x(05)  value spaces.
009500*
009600 01  Wl200-Dat-Linkage.
009700     03  DL-Date           pic 9(8).
009800     03  DL-Default-Today  pic x.
009900     03  DL-Bin            pic 9(8).
010000     03  filler            pic x(04).
010100*
010200 01  Wl200-Budget-Fields.
010300     03  Wl200-Spent           pic s9(9)v99  value zero.
010400     03  Wl200-Remaining       pic s9(9)v99  value zero.
010500     03  Wl200-Limit           pic s9(9)v99  value zero.
010600     03  Wl200-Pct-Work        pic s9(9)v99  value zero.
010700     03  Wl200-Pct-Int         pic 9(3)      comp.
010800     03  Wl200-Pct-Rem         pic s9(9)v99  value zero.
010900     03  Wl200-Total-Income    pic s9(9)v99  value zero.
011000     03  Wl200-Total-Expense   pic s9(9)v99  value zero.
011100     03  filler                pic x(04)     value spaces.
011200 01  Wl200-Pct-Split redefines Wl200-Pct-Work.
011300     03  Wl200-Pct-Whole       pic s9(9).
011400     03  Wl200-Pct-Frac        pic 99.
011500*
011600 01  Wl200-Warn-Text.
011700     03  Wl200-Amt-Edit        pic zzzzzzz9.99-.
011800     03  Wl200-Pct-Display     pic zz9.
011900     03  filler                pic x(03)     value spaces.
012000*
012100 01  Wl200-Bud-Scratch.
012200     03  Wl200-Scr-Category    pic x(20)      value spaces.
012300     03  Wl200-Scr-Limit       pic s9(9)v99   value zero.
012400     03  filler                pic x(04)      value spaces.
012500 01  Wl200-Bud-Scratch-Num redefines Wl200-Bud-Scratch.
012600     03  filler                pic x(20).
012700     03  Wl200-Scr-Limit-Sign  pic s9(9).
012800     03  Wl200-Scr-Limit-Dec   pic 99.
012900     03  filler                pic x(04).
013000*
013100 linkage          section.
013200*-----------------------
013300*
013400 copy "wltwrk.cob".
013500 copy "wlttrx.cob".
013600 copy "wltmsg.cob".
013700*
013800 01  WL200-Ws.
013900     03  WL200-Action          pic x.
014000*                              P = Post, C = Add-Category,
014100*                              B = Set-Budget
014200     03  WL200-Category        pic x(20).
014300     03  WL200-Amount          pic s9(9)v99.
014400     03  WL200-Date            pic 9(8).
014500     03  WL200-Comment         pic x(30).
014600     03  WL200-Type            pic x.
014700     03  filler                pic x(05).
014800*
014900 01  WL200-Messages.
015000     03  WL004   pic x(30) value "WL004 Amount not > zero".
015100     03  WL005   pic x(30) value "WL005 Category blank".
015200     03  WL006   pic x(30) value "WL006 Category not found".
015300     03  WL007   pic x(30) value "WL007 Budget limit < zero".
015400     03  WL008   pic x(30) value "WL008 Category unknown".
015500*
015600 procedure        division using WL-Current-User
015700                                  WL-Category-Table
015800                                  WL-Budget-Table
015900                                  WL-Ledger-Table
016000                                  WL-Warning-Area
016100                                  WL-Run-Status
016200                                  WL200-Ws
016300                                  WL-Trans-Record.
016400*====================================================
016500*
016600 aa000-Main                  section.
016700*****************************************
016800     move     zero   to Wl-Return-Code.
016900     move     spaces to Wl-Message-Line.
017000     move     zero   to Wl-Warning-Count.
017100*
017200     if       not Wlu-Is-Authenticated
017300              move 1 to Wl-Return-Code
017400              move WL001 to Wl-Message-Line
017500              go to aa000-Exit.
017600*
017700     evaluate WL200-Action
017800         when  "P"  perform cc100-Post-Transaction
017900                     thru    cc199-Post-Transaction-Exit
018000         when  "C"  perform cc300-Add-Category
018100                     thru    cc300-Exit
018200         when  "B"  perform cc500-Set-Budget
018300                     thru    cc500-Exit
018400     end-evaluate.
018500*
018600 aa000-Exit.
018700     goback.
018800*
018900 cc100-Post-Transaction          section.
019000*****************************************
019100     perform  cc200-Edit-Posting.
019200     if       Wl-Return-Code not = zero
019300              go to cc199-Post-Transaction-Exit.
019400*
019500     perform  cc250-Default-Date.
019600*
019700     move     "N" to Wl200-Found-Sw.
019800     if       Wl-Cat-Count > zero
019900              set  Wlc-Ix to 1
020000              search Wl-Cat-Entry
020100                     at end continue
020200                     when Wlc-Name (Wlc-Ix) = WL200-Category
020300                          move "Y" to Wl200-Found-Sw.
020400*
020500     if       not Wl200-Cat-Found
020600              if   WL200-Type = "I"
020700                   perform cc300-Add-Category
020800              else
020900                   move 6 to Wl-Return-Code
021000                   move WL006 to Wl-Message-Line
021100                   go to cc199-Post-Transaction-Exit
021200              end-if.
021300*
021400     if       Wl-Trx-Count not < 2000
021500              move 9 to Wl-Return-Code
021600              move "WL009 Ledger full" to Wl-Message-Line
021700              go to cc199-Post-Transaction-Exit.
021800*
021900     add      1 to Wl-Trx-Count.
022000     move     WL200-Type     to Wlt-Type     (Wl-Trx-Count).
022100     move     WL200-Category to Wlt-Category (Wl-Trx-Count).
022200     move     WL200-Amount   to Wlt-Amount   (Wl-Trx-Count).
022300     move     WL200-Date     to Wlt-Date     (Wl-Trx-Count).
022400     move     WL200-Comment  to Wlt-Comment  (Wl-Trx-Count).
022500*
022600     perform  cc400-Check-Budget-Warnings
022700               thru cc499-Check-Budget-Warnings-Exit.
022800*
022900 cc199-Post-Transaction-Exit.
023000     exit     section.
023100*
023200 cc200-Edit-Posting              section.
023300*****************************************
023400     move     WL200-Category to Wl200-Raw-Category.
023500     perform  cc210-Trim-Category.
023600*
023700     if       Wl200-Raw-Category = spaces
023800              move 5 to Wl-Return-Code
023900              move WL005 to Wl-Message-Line
024000              go to cc200-Exit.
024100*
024200     if       WL200-Amount not > zero
024300              move 4 to Wl-Return-Code
024400              move WL004 to Wl-Message-Line
024500              go to cc200-Exit.
024600*
024700     move     Wl200-Raw-Category to WL200-Category.
024800*
024900 cc200-Exit.
025000     exit     section.
025100*
025200 cc210-Trim-Category             section.
025300*****************************************
025400     inspect  Wl200-RC-Rev tallying Wl200-Len for leading space.
025500     if       Wl200-Len not = zero and Wl200-Len < 20
025600              move Wl200-Raw-Category (Wl200-Len + 1:
025700                                       20 - Wl200-Len)
025800                   to WL200-Category
025900              move WL200-Category to Wl200-Raw-Category.
026000*
026100 cc210-Exit.
026200     exit     section.
026300*
026400 cc250-Default-Date              section.
026500*****************************************
026600*  Rule 2 - a blank/zero transaction date defaults to today,
026700*  via the common date utility used throughout the suite.
026800*
026900     if       WL200-Date not = zero
027000              go to cc250-Exit.
027100*
027200     move     zero to DL-Date.
027300     move     "Y"  to DL-Default-Today.
027400     call     "WLTDAT" using Wl200-Dat-Linkage.
027500     move     DL-Bin to WL200-Date.
027600*
027700 cc250-Exit.
027800     exit     section.
027900*
028000 cc300-Add-Category              section.
028100*****************************************
028200*  Category maintenance - trims, rejects blank, idempotent
028300*  insert into the ascending Wl-Cat-Entry table.
028400*
028500     move     WL200-Category to Wl200-Raw-Category.
028600     perform  cc210-Trim-Category.
028700     if       Wl200-Raw-Category = spaces
028800              move 5 to Wl-Return-Code
028900              move WL005 to Wl-Message-Line
029000              go to cc300-Exit.
029100*
029200     move     "N" to Wl200-Found-Sw.
029300     if       Wl-Cat-Count > zero
029400              set  Wlc-Ix to 1
029500              search Wl-Cat-Entry
029600                     at end continue
029700                     when Wlc-Name (Wlc-Ix) = Wl200-Raw-Category
029800                          move "Y" to Wl200-Found-Sw.
029900*
030000     if       Wl200-Cat-Found
030100              go to cc300-Exit.
030200*
030300     if       Wl-Cat-Count not < 50
030400              move 9 to Wl-Return-Code
030500              move "WL010 Category table full" to Wl-Message-Line
030600              go to cc300-Exit.
030700*
030800     add      1 to Wl-Cat-Count.
030900     move     Wl200-Raw-Category to Wlc-Name (Wl-Cat-Count).
031000     perform  cc310-Resort-Categories.
031100*
031200 cc300-Exit.
031300     exit     section.
031400*
031500 cc310-Resort-Categories         section.
031600*****************************************
031700     perform  cc315-Cat-Swap-Back
031800               varying Wl200-Sub from Wl-Cat-Count by -1
031900               until Wl200-Sub < 2 or
032000                     Wlc-Name (Wl200-Sub - 1) not >
032100                     Wlc-Name (Wl200-Sub).
032200*
032300 cc310-Exit.
032400     exit     section.
032500*
032600 cc315-Cat-Swap-Back             section.
032700*****************************************
032800     move     Wlc-Name (Wl200-Sub)     to Wl200-Raw-Category.
032900     move     Wlc-Name (Wl200-Sub - 1) to Wlc-Name (Wl200-Sub).
033000     move     Wl200-Raw-Category to Wlc-Name (Wl200-Sub - 1).
033100*
033200 cc315-Exit.
033300     exit     section.
033400*
033500 cc400-Check-Budget-Warnings     section.
033600*****************************************
033700*  Business Rules - Warnings, evaluated over the whole ledger.
033800*
033900     move     zero to Wl200-Spent Wl200-Limit Wl200-Remaining.
034000     move     "N"  to Wl200-Found-Sw.
034100     if       Wl-Bud-Count > zero
034200              set  Wlb-Ix to 1
034300              search Wl-Bud-Entry
034400                     at end continue
034500                     when Wlb-Category (Wlb-Ix) = WL200-Category
034600                          move "Y" to Wl200-Found-Sw
034700                          move Wlb-Limit (Wlb-Ix) to Wl200-Limit.
034800*
034900     if       not Wl200-Cat-Found
035000              go to cc440-Warn-Overall.
035100*
035200*  Spent/Remaining are worked out for any budgeted category,
035300*  limit zero included - Ticket WL-119, warning 2 (budget
035400*  exceeded) must fire on a zero-limit budget too.  Only the
035500*  80%-used test below is gated on a positive limit.
035600*
035700     perform  cc420-Sum-Category-Expense.
035800     subtract Wl200-Spent from Wl200-Limit giving
035900              Wl200-Remaining.
036000*
036100     if       Wl200-Limit > zero and
036200              Wl200-Spent not < Wl200-Limit * 0.8 and
036300              Wl200-Spent < Wl200-Limit
036400              perform cc450-Compute-Percent-Used
036500              perform cc460-Add-Warning-80-Pct.
036600*
036700     if       Wl200-Remaining < zero
036800              perform cc470-Add-Warning-Exceeded.
036900*
037000 cc440-Warn-Overall.
037100     perform  cc480-Sum-All-Income-Expense.
037200     if       Wl200-Total-Expense > Wl200-Total-Income
037300              perform cc490-Add-Warning-Overall.
037400*
037500 cc499-Check-Budget-Warnings-Exit.
037600     exit     section.
037700*
037800 cc420-Sum-Category-Expense      section.
037900*****************************************
038000     move     zero to Wl200-Spent.
038100     perform  cc425-Add-If-Category
038200               varying Wl200-Sub from 1 by 1
038300               until Wl200-Sub > Wl-Trx-Count.
038400*
038500 cc420-Exit.
038600     exit     section.
038700*
038800 cc425-Add-If-Category           section.
038900*****************************************
039000     if       Wlt-Type (Wl200-Sub) = "E" and
039100              Wlt-Category (Wl200-Sub) = WL200-Category
039200              add Wlt-Amount (Wl200-Sub) to Wl200-Spent.
039300*
039400 cc425-Exit.
039500     exit     section.
039600*
039700 cc450-Compute-Percent-Used      section.
039800*****************************************
039900*  N = round(Spent / Limit * 100) to nearest whole percent,
040000*  round half up, done by hand - no FUNCTION ROUNDED in use.
040100*  Scale by 100 before the divide, not after, or the fraction
040200*  needed for the round-half-up test below is gone - WL-126.
040300*
040400     multiply Wl200-Spent by 100 giving Wl200-Pct-Work.
040500     divide   Wl200-Pct-Work by Wl200-Limit giving Wl200-Pct-Work.
040600*
040700     move     Wl200-Pct-Whole to Wl200-Pct-Int.
040800     if       Wl200-Pct-Frac not < 50
040900              add 1 to Wl200-Pct-Int.
041000*
041100 cc450-Exit.
041200     exit     section.
041300*
041400 cc460-Add-Warning-80-Pct        section.
041500*****************************************
041600     if       Wl-Warning-Count not < 5
041700              go to cc460-Exit.
041800*
041900     add      1 to Wl-Warning-Count.
042000     move     Wl200-Remaining to Wl200-Amt-Edit.
042100     move     Wl200-Pct-Int    to Wl200-Pct-Display.
042200     string   "Used " delimited by size
042300              Wl200-Pct-Display delimited by size
042400              "% of budget for " delimited by size
042500              WL200-Category delimited by space
042600              ", remaining " delimited by size
042700              Wl200-Amt-Edit delimited by size
042800              into Wl-Warning-Line (Wl-Warning-Count).
042900*
043000 cc460-Exit.
043100     exit     section.
043200*
043300 cc470-Add-Warning-Exceeded      section.
043400*****************************************
043500     if       Wl-Warning-Count not < 5
043600              go to cc470-Exit.
043700*
043800     add      1 to Wl-Warning-Count.
043900     compute  Wl200-Pct-Rem = Wl200-Remaining * -1.
044000     move     Wl200-Pct-Rem to Wl200-Amt-Edit.
044100     string   "Budget exceeded for " delimited by size
044200              WL200-Category delimited by space
044300              " by " delimited by size
044400              Wl200-Amt-Edit delimited by size
044500              into Wl-Warning-Line (Wl-Warning-Count).
044600*
044700 cc470-Exit.
044800     exit     section.
044900*
045000 cc480-Sum-All-Income-Expense    section.
045100*****************************************
045200     move     zero to Wl200-Total-Income Wl200-Total-Expense.
045300     perform  cc485-Add-Ledger-Entry
045400               varying Wl200-Sub from 1 by 1
045500               until Wl200-Sub > Wl-Trx-Count.
045600*
045700 cc480-Exit.
045800     exit     section.
045900*
046000 cc485-Add-Ledger-Entry          section.
046100*****************************************
046200     if       Wlt-Type (Wl200-Sub) = "I"
046300              add  Wlt-Amount (Wl200-Sub) to Wl200-Total-Income
046400     else
046500              add  Wlt-Amount (Wl200-Sub) to Wl200-Total-Expense.
046600*
046700 cc485-Exit.
046800     exit     section.
046900*
047000 cc490-Add-Warning-Overall       section.
047100*****************************************
047200     if       Wl-Warning-Count not < 5
047300              go to cc490-Exit.
047400*
047500     add      1 to Wl-Warning-Count.
047600     move     "Expenses exceeded incomes (expense > income)"
047700              to Wl-Warning-Line (Wl-Warning-Count).
047800*
047900 cc490-Exit.
048000     exit     section.
048100*
048200 cc500-Set-Budget                section.
048300*****************************************
048400*  Budget maintenance - trims category, rejects blank amount
048500*  or negative limit, rejects an unknown category, then stores
048600*  or overwrites the limit for that category.
048700*
048800     move     WL200-Category to Wl200-Raw-Category.
048900     perform  cc210-Trim-Category.
049000     if       Wl200-Raw-Category = spaces
049100              move 5 to Wl-Return-Code
049200              move WL005 to Wl-Message-Line
049300              go to cc500-Exit.
049400*
049500     if       WL200-Amount < zero
049600              move 7 to Wl-Return-Code
049700              move WL007 to Wl-Message-Line
049800              go to cc500-Exit.
049900*
050000     move     "N" to Wl200-Found-Sw.
050100     if       Wl-Cat-Count > zero
050200              set  Wlc-Ix to 1
050300              search Wl-Cat-Entry
050400                     at end continue
050500                     when Wlc-Name (Wlc-Ix) = Wl200-Raw-Category
050600                          move "Y" to Wl200-Found-Sw.
050700*
050800     if       not Wl200-Cat-Found
050900              move 8 to Wl-Return-Code
051000              move WL008 to Wl-Message-Line
051100              go to cc500-Exit.
051200*
051300     move     "N" to Wl200-Found-Sw.
051400     if       Wl-Bud-Count > zero
051500              set  Wlb-Ix to 1
051600              search Wl-Bud-Entry
051700                     at end continue
051800                     when Wlb-Category (Wlb-Ix) = Wl200-Raw-Category
051900                          move "Y" to Wl200-Found-Sw
052000                          move WL200-Amount to Wlb-Limit (Wlb-Ix).
052100*
052200     if       Wl200-Cat-Found
052300              go to cc500-Exit.
052400*
052500     if       Wl-Bud-Count not < 50
052600              move 9 to Wl-Return-Code
052700              move "WL011 Budget table full" to Wl-Message-Line
052800              go to cc500-Exit.
052900*
053000     add      1 to Wl-Bud-Count.
053100     move     Wl200-Raw-Category to Wlb-Category (Wl-Bud-Count).
053200     move     WL200-Amount       to Wlb-Limit    (Wl-Bud-Count).
053300     perform  cc510-Resort-Budgets.
053400*
053500 cc500-Exit.
053600     exit     section.
053700*
053800 cc510-Resort-Budgets            section.
053900*****************************************
054000     perform  cc515-Bud-Swap-Back
054100               varying Wl200-Sub from Wl-Bud-Count by -1
054200               until Wl200-Sub < 2 or
054300                     Wlb-Category (Wl200-Sub - 1) not >
054400                     Wlb-Category (Wl200-Sub).
054500*
054600 cc510-Exit.
054700     exit     section.
054800*
054900 cc515-Bud-Swap-Back             section.
055000*****************************************
055100     move     Wlb-Category (Wl200-Sub)     to Wl200-Scr-Category.
055200     move     Wlb-Limit    (Wl200-Sub)     to Wl200-Scr-Limit.
055300     move     Wl-Bud-Entry (Wl200-Sub - 1) to
055400               Wl-Bud-Entry (Wl200-Sub).
055500     move     Wl200-Scr-Category            to
055600               Wlb-Category (Wl200-Sub - 1).
055700     move     Wl200-Scr-Limit               to
055800               Wlb-Limit    (Wl200-Sub - 1).
055900*
056000 cc515-Exit.
056100     exit     section.
