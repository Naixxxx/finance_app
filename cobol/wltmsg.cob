000100***********************************************
000200*                                             *
000300*  Common Error / Warning Message Literals     *
000400*          For The Wallet Modules              *
000500***********************************************
000600*
000700* System wide (all WLTnnn modules):
000800*                      WL001, 2, 3.
000900* Module specific see each program's own banner.
001000*
001100* 06/01/26 vbc - Created.
001200* 27/01/26 vbc - Added WL050/WL051 so WLT400's overspend line and
001300*                open-failure message are worded from here instead
001400*                of being typed fresh into the report program.
001500*
001600 01  WL-Error-Messages.
001700     03  WL001   pic x(30) value "WL001 No authenticated user".
001800     03  WL002   pic x(30) value "WL002 Invalid login/password".
001900     03  WL003   pic x(30) value "WL003 Login already exists".
002000     03  WL050   pic x(36) value
002100             "WARNING: expenses exceeded income (".
002200     03  WL051   pic x(30) value "WL051 Unable to open report file".
