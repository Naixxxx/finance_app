000100***********************************************
000200*                                             *
000300*  Common In-Memory Tables For The Wallet      *
000400*       Service Modules (WLT1nn-WLT5nn)        *
000500***********************************************
000600*  Sorted tables searched by binary search, per the shop's
000700*  note that small keyed stores are fine realised as
000800*  in-memory tables rather than indexed files.
000900*
001000* 06/01/26 vbc - Created.
001100* 16/01/26 vbc - Raised Wl-Max-Users from 200 to 500 - first
001200*                live run of the register batch overflowed it.
001300* 21/01/26 vbc - Added WL-Run-Status so every WLTnnn CALLed
001400*                module returns its outcome the same way instead
001500*                of each one growing its own return-code field.
001600*
001700 01  WL-User-Table.
001800     03  Wl-User-Count         pic 9(4)       comp.
001900     03  Wl-User-Entry         occurs 500
002000                                ascending key Wlu-Login
002100                                indexed by Wlu-Ix.
002200         05  Wlu-Login         pic x(20).
002300         05  Wlu-Password      pic x(20).
002400     03  filler                pic x(08)      value spaces.
002500*
002600 01  WL-Category-Table.
002700     03  Wl-Cat-Count          pic 99         comp.
002800     03  Wl-Cat-Entry          occurs 50
002900                                ascending key Wlc-Name
003000                                indexed by Wlc-Ix.
003100         05  Wlc-Name          pic x(20).
003200     03  filler                pic x(06)      value spaces.
003300*
003400 01  WL-Budget-Table.
003500     03  Wl-Bud-Count          pic 99         comp.
003600     03  Wl-Bud-Entry          occurs 50
003700                                ascending key Wlb-Category
003800                                indexed by Wlb-Ix.
003900         05  Wlb-Category      pic x(20).
004000         05  Wlb-Limit         pic s9(9)v99.
004100     03  filler                pic x(06)      value spaces.
004200*
004300 01  WL-Ledger-Table.
004400     03  Wl-Trx-Count          pic 9(4)       comp.
004500     03  Wl-Trx-Entry          occurs 2000
004600                                indexed by Wlt-Ix.
004700         05  Wlt-Type          pic x.
004800         05  Wlt-Category      pic x(20).
004900         05  Wlt-Amount        pic s9(9)v99.
005000         05  Wlt-Date          pic 9(8).
005100         05  Wlt-Comment       pic x(30).
005200     03  filler                pic x(06)      value spaces.
005300*
005400 01  WL-Warning-Area.
005500     03  Wl-Warning-Count      pic 9          comp.
005600     03  Wl-Warning-Line       occurs 5       pic x(60).
005700     03  filler                pic x(06)      value spaces.
005800*
005900 01  WL-Current-User.
006000     03  Wlu-Authenticated     pic x          value "N".
006100         88  Wlu-Is-Authenticated  value "Y".
006200     03  Wlu-Current-Login     pic x(20)      value spaces.
006300     03  filler                pic x(09)      value spaces.
006400*
006500 01  WL-Run-Status.
006600     03  Wl-Return-Code        pic 99         comp   value zero.
006700*                              00 = ok, see calling module's own
006800*                              Error-Messages block for non-zero.
006900     03  Wl-Message-Line       pic x(60)      value spaces.
007000     03  filler                pic x(08)      value spaces.
