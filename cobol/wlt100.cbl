000100*****************************************************************
000200*                                                               *
000300*          Wallet      Authorization Service                    *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification   division.
000800*========================
000900*
001000 program-id.       WLT100.
001100 author.           V B Coen.
001200 installation.     Applewood Computers.
001300 date-written.     06/01/1989.
001400 date-compiled.
001500 security.         Copyright (C) 1989-2026 & later, Applewood
001600                    Computers. Distributed under the GNU General
001700                    Public License. See the file COPYING for
001800                    details.
001900*
002000*    Remarks.            Register/Login/Logout against the
002100*                        Wallet user store (WL-User-Table).
002200*                        Adapted from the old MAPS01 pass-word
002300*                        encoder - this shop's SEARCH-of-a-
002400*                        sorted-table idiom is kept, the name
002500*                        encoding itself is dropped as the
002600*                        Wallet system stores passwords plain,
002700*                        matching exactly on the trimmed value.
002800*
002900*    Version.            See Prog-Name in WS.
003000*
003100*    Called modules.     None.
003200*
003300*    Error messages used.
003400*                        WL001, WL002, WL003.
003500*
003600* Changes:
003700* 06/01/89 jmo -       Split out of MAPS01 for the Wallet system.
003800* 14/01/26 vbc -   .01 Added embedded-space test to the login
003900*                      edit - Ticket WL-101, a batch file had a
004000*                      login of "J SMITH" accepted as valid.
004100* 28/01/26 vbc -   .02 Logout path no longer clears Wlu-Password
004200*                      of the matched user entry - only clears
004300*                      the current-user switch, the entry itself
004400*                      is untouched.
004500* 03/02/98 vbc -   .03 Y2K readiness review - this module carries
004600*                      no century-dependent date logic, no change
004700*                      required.
004800* 09/02/26 vbc -   .04 Ticket WL-125: the .01 embedded-space test
004900*                      was comparing Wl100-Raw-Login against
005000*                      Wl100-Trim-Login after bb060 had already
005100*                      synced the two to the same value, so it
005200*                      could never fire - "J SMITH" was going
005300*                      through uncaught again. Test now runs
005400*                      against Wl100-Orig-Login, a copy of Ctl-
005500*                      Login taken before any trimming, starting
005600*                      past the leading-space run recorded in the
005700*                      new Wl100-Lead-Ct.
005800*
005900*****************************************************************
006000*
006100 environment      division.
006200*========================
006300*
006400 configuration    section.
006500 source-computer. IBM-PC.
006600 object-computer. IBM-PC.
006700 special-names.
006800     class         WL-Alpha-Class is "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006900                                      "abcdefghijklmnopqrstuvwxyz".
007000*
007100 input-output     section.
007200 file-control.
007300*
007400 data             division.
007500*========================
007600 working-storage  section.
007700*-----------------------
007800*
007900 77  Prog-Name            pic x(17) value "WLT100   (1.0.04)".
008000 77  Wl100-Sub            pic 9(4)  comp.
008100*
008200 01  Wl100-Work-Fields.
008300     03  Wl100-Trim-Login      pic x(20)  value spaces.
008400     03  Wl100-Trim-Password   pic x(20)  value spaces.
008500     03  Wl100-Len             pic 9(4)   comp.
008600     03  Wl100-Lead-Ct         pic 9(4)   comp.
008700     03  Wl100-Found-Sw        pic x      value "N".
008800         88  Wl100-Found           value "Y".
008900     03  filler                pic x(04)  value spaces.
009000 01  Wl100-Credential-Pair redefines Wl100-Work-Fields.
009100     03  Wl100-Cred-Combined   pic x(40).
009200     03  filler                pic x(5).
009300*
009400 01  Wl100-Edit-Fields.
009500     03  Wl100-Raw-Login       pic x(20)  value spaces.
009600     03  Wl100-Raw-Login-Rev redefines Wl100-Raw-Login.
009700         05  Wl100-RL-Char     pic x      occurs 20.
009800     03  Wl100-Raw-Password    pic x(20)  value spaces.
009900     03  Wl100-RP-Rev redefines Wl100-Raw-Password.
010000         05  Wl100-RP-Char     pic x      occurs 20.
010100     03  Wl100-Orig-Login      pic x(20)  value spaces.
010200     03  Wl100-Orig-Login-Rev redefines Wl100-Orig-Login.
010300         05  Wl100-OL-Char     pic x      occurs 20.
010400*
010500 01  Wl100-Scratch-Entry.
010600     03  Wl100-Scr-Login       pic x(20)  value spaces.
010700     03  Wl100-Scr-Password    pic x(20)  value spaces.
010800*
010900 copy "wltmsg.cob".
011000*
011100 01  WL100-Messages.
011200     03  WL098   pic x(30) value "WL098 User store full".
011300     03  WL099   pic x(30) value "WL099 Unknown action code".
011400*
011500 linkage          section.
011600*-----------------------
011700*
011800 copy "wltctl.cob".
011900 copy "wltwrk.cob".
012000*
012100 procedure        division using WL-Control-Record
012200                                  WL-User-Table
012300                                  WL-Current-User
012400                                  WL-Run-Status.
012500*====================================================
012600*
012700 aa000-Main                  section.
012800*****************************************
012900     move     zero   to Wl-Return-Code.
013000     move     spaces to Wl-Message-Line.
013100*
013200     evaluate Ctl-Action
013300         when  "R"  perform bb100-Register-User
013400                     thru    bb100-Exit
013500         when  "L"  perform bb200-Login-User
013600                     thru    bb200-Exit
013700         when  "O"  perform bb300-Logout-User
013800                     thru    bb300-Exit
013900         when  other
014000                     move 99 to Wl-Return-Code
014100                     move WL099 to Wl-Message-Line
014200     end-evaluate.
014300*
014400 aa000-Exit.
014500     goback.
014600*
014700 bb050-Edit-Credentials          section.
014800*****************************************
014900*  Trims login/password and edits per the Business Rules -
015000*  login non-blank, no embedded space; password non-blank.
015100*
015200     move     spaces to Wl100-Trim-Login Wl100-Trim-Password.
015300     move     Ctl-Login    to Wl100-Raw-Login.
015400     move     Ctl-Login    to Wl100-Orig-Login.
015500     move     Ctl-Password to Wl100-Raw-Password.
015600*
015700     perform  bb060-Trim-Field.
015800     move     Wl100-Raw-Login    to Wl100-Trim-Login.
015900     move     Ctl-Password       to Wl100-Raw-Password.
016000*
016100     if       Wl100-Trim-Login = spaces
016200              move 2 to Wl-Return-Code
016300              move WL002 to Wl-Message-Line
016400              go to bb050-Exit.
016500*
016600     perform  bb055-Check-Embedded-Space
016700               varying Wl100-Sub from Wl100-Lead-Ct + 1 by 1
016800               until Wl100-Sub > 19.
016900*
017000     perform  bb070-Trim-Password.
017100     if       Wl100-Trim-Password = spaces
017200              move 2 to Wl-Return-Code
017300              move WL002 to Wl-Message-Line
017400              go to bb050-Exit.
017500*
017600     move     Wl100-Trim-Login    to Ctl-Login.
017700     move     Wl100-Trim-Password to Ctl-Password.
017800*
017900 bb050-Exit.
018000     exit     section.
018100*
018200 bb055-Check-Embedded-Space      section.
018300*****************************************
018400*  Single pass of the embedded-space test, driven out-of-line
018500*  by bb050's PERFORM ... VARYING. Scans Wl100-Orig-Login, the
018600*  untouched copy of Ctl-Login taken before bb060 trims it, so
018700*  the test is no longer comparing a field against itself -
018800*  Ticket WL-125.
018900*
019000     if       Wl100-OL-Char (Wl100-Sub)     = space and
019100              Wl100-OL-Char (Wl100-Sub + 1) not = space
019200              move 2 to Wl-Return-Code
019300              move WL002 to Wl-Message-Line
019400              go to bb050-Exit.
019500*
019600 bb055-Exit.
019700     exit     section.
019800*
019900 bb060-Trim-Field                section.
020000*****************************************
020100*  Left-pulls Wl100-Raw-Login so leading blanks are dropped,
020200*  mirroring the way the shop has always trimmed name fields.
020300*
020400     move     Ctl-Login to Wl100-Raw-Login.
020500     inspect  Wl100-Raw-Login-Rev tallying Wl100-Len
020600              for leading space.
020700     move     Wl100-Len to Wl100-Lead-Ct.
020800     if       Wl100-Len not = zero and Wl100-Len < 20
020900              move Wl100-Raw-Login (Wl100-Len + 1:
021000                                    20 - Wl100-Len)
021100                   to Wl100-Trim-Login
021200              move Wl100-Trim-Login to Wl100-Raw-Login.
021300*
021400 bb060-Exit.
021500     exit     section.
021600*
021700 bb070-Trim-Password             section.
021800*****************************************
021900     move     Ctl-Password to Wl100-Raw-Password.
022000     inspect  Wl100-RP-Rev tallying Wl100-Len
022100              for leading space.
022200     move     spaces to Wl100-Trim-Password.
022300     if       Wl100-Len not = zero and Wl100-Len < 20
022400              move Wl100-Raw-Password (Wl100-Len + 1:
022500                                       20 - Wl100-Len)
022600                   to Wl100-Trim-Password
022700     else
022800         if    Wl100-Len = zero
022900               move Wl100-Raw-Password to Wl100-Trim-Password.
023000*
023100 bb070-Exit.
023200     exit     section.
023300*
023400 bb100-Register-User             section.
023500*****************************************
023600     perform  bb050-Edit-Credentials.
023700     if       Wl-Return-Code not = zero
023800              go to bb100-Exit.
023900*
024000     set      Wlu-Ix to 1.
024100     move     "N" to Wl100-Found-Sw.
024200     search   Wl-User-Entry
024300              when Wlu-Login (Wlu-Ix) = Ctl-Login
024400                   move "Y" to Wl100-Found-Sw.
024500*
024600     if       Wl100-Found
024700              move 3 to Wl-Return-Code
024800              move WL003 to Wl-Message-Line
024900              go to bb100-Exit.
025000*
025100     if       Wl-User-Count not < 500
025200              move 9 to Wl-Return-Code
025300              move WL098 to Wl-Message-Line
025400              go to bb100-Exit.
025500*
025600     add      1 to Wl-User-Count.
025700     move     Ctl-Login    to Wlu-Login (Wl-User-Count).
025800     move     Ctl-Password to Wlu-Password (Wl-User-Count).
025900*
026000     perform  bb400-Resort-Users.
026100     move     "Y" to Wlu-Authenticated.
026200     move     Ctl-Login to Wlu-Current-Login.
026300*
026400 bb100-Exit.
026500     exit     section.
026600*
026700 bb200-Login-User                section.
026800*****************************************
026900     perform  bb050-Edit-Credentials.
027000     if       Wl-Return-Code not = zero
027100              go to bb200-Exit.
027200*
027300     set      Wlu-Ix to 1.
027400     move     "N" to Wl100-Found-Sw.
027500     search   Wl-User-Entry
027600              when Wlu-Login (Wlu-Ix) = Ctl-Login
027700                   move "Y" to Wl100-Found-Sw.
027800*
027900     if       not Wl100-Found
028000              move 2 to Wl-Return-Code
028100              move WL002 to Wl-Message-Line
028200              go to bb200-Exit.
028300*
028400     if       Wlu-Password (Wlu-Ix) not = Ctl-Password
028500              move 2 to Wl-Return-Code
028600              move WL002 to Wl-Message-Line
028700              go to bb200-Exit.
028800*
028900     move     "Y" to Wlu-Authenticated.
029000     move     Ctl-Login to Wlu-Current-Login.
029100*
029200 bb200-Exit.
029300     exit     section.
029400*
029500 bb300-Logout-User               section.
029600*****************************************
029700     move     "N" to Wlu-Authenticated.
029800     move     spaces to Wlu-Current-Login.
029900*
030000 bb300-Exit.
030100     exit     section.
030200*
030300 bb400-Resort-Users               section.
030400*****************************************
030500*  Re-establishes ascending-key order after an append so later
030600*  SEARCHes stay valid - the table has no SORT verb available
030700*  to it, so a simple insertion pass is run each time.
030800*
030900     perform  bb410-Swap-Back
031000               varying Wl100-Sub from Wl-User-Count by -1
031100               until Wl100-Sub < 2 or
031200                     Wlu-Login (Wl100-Sub - 1) not >
031300                     Wlu-Login (Wl100-Sub).
031400*
031500 bb400-Exit.
031600     exit     section.
031700*
031800 bb410-Swap-Back                 section.
031900*****************************************
032000     move     Wl-User-Entry (Wl100-Sub) to Wl100-Scratch-Entry.
032100     move     Wl-User-Entry (Wl100-Sub - 1) to
032200               Wl-User-Entry (Wl100-Sub).
032300     move     Wl100-Scratch-Entry to
032400               Wl-User-Entry (Wl100-Sub - 1).
032500*
032600 bb410-Exit.
032700     exit     section.
