000100*****************************************************************
000200*                                                               *
000300*          Wallet      Persistence (Save / Load / Export /      *
000400*                       Import) Service                        *
000500*                                                               *
000600*****************************************************************
000700*
000800 identification   division.
000900*========================
001000*
001100 program-id.       WLT500.
001200 author.           V B Coen.
001300 installation.     Applewood Computers.
001400 date-written.     09/01/1989.
001500 date-compiled.
001600 security.         Copyright (C) 1989-2026 & later, Applewood
001700                    Computers. Distributed under the GNU General
001800                    Public License. See the file COPYING for
001900                    details.
002000*
002100*    Remarks.            Writes/reads the mixed Category/Budget/
002200*                        Transaction snapshot record (WL-Save-
002300*                        Record) for Save, Load, Export and
002400*                        Import.  New module - the shop's nearest
002500*                        parallel is the way PYRGSTR/VACPRINT
002600*                        open a dynamically-named print file;
002700*                        here the dynamic name is the per-login
002800*                        wallet data file instead of a spool.
002900*
003000*    Version.            See Prog-Name in WS.
003100*
003200*    Called modules.     None.
003300*
003400*    Error messages used.
003500*                        WL014, WL015.
003600*
003700* Changes:
003800* 09/01/89 jmo -       First written for the Wallet system.
003900* 25/01/26 vbc -   .01 Import now re-keys every loaded record to
004000*                      the caller's current login, not whatever
004100*                      login the file itself carries - Ticket
004200*                      WL-115, an imported snapshot kept showing
004300*                      the donor's own login on screen.
004400* 09/02/26 vbc -   .02 Trans-Record save/load now moves the full
004500*                      30-byte Trx-Comment, not the first 18 -
004600*                      Ticket WL-120, see Sav-Trx-Comment's own
004700*                      widening in wltsav.cob.
004800*
004900*****************************************************************
005000*
005100 environment      division.
005200*========================
005300*
005400 configuration    section.
005500 source-computer. IBM-PC.
005600 object-computer. IBM-PC.
005700 special-names.
005800     class         WL-Numeric-Class is "0123456789".
005900*
006000 input-output     section.
006100 file-control.
006200     select   Wallet-Save-File assign       Wl500-File-Name
006300              organization     line sequential
006400              status           Wl500-File-Status.
006500*
006600 data             division.
006700*========================
006800*
006900 file             section.
007000*-----------------------
007100*
007200 fd  Wallet-Save-File.
007300 copy "wltsav.cob".
007400*
007500 working-storage  section.
007600*-----------------------
007700*
007800 77  Prog-Name            pic x(17) value "WLT500   (1.0.01)".
007900 77  Wl500-Sub            pic 9(4)  comp.
008000*
008100 01  Wl500-File-Name      pic x(40)  value spaces.
008200 01  Wl500-File-Status    pic xx     value spaces.
008300     88  Wl500-Good-Status    value "00".
008400     88  Wl500-Eof-Status     value "10".
008500*
008600 01  Wl500-Work-Fields.
008700     03  Wl500-At-Eof-Sw       pic x      value "N".
008800         88  Wl500-At-Eof          value "Y".
008900     03  Wl500-Open-Sw         pic x      value "N".
009000         88  Wl500-File-Open        value "Y".
009100     03  filler                pic x(06)  value spaces.
009200*
009300 01  Wl500-Name-Fields.
009400     03  Wl500-Name-Login      pic x(20)  value spaces.
009500     03  Wl500-Name-Suffix     pic x(11)  value ".WLT".
009600     03  filler                pic x(09)  value spaces.
009700 01  Wl500-Name-Redef redefines Wl500-Name-Fields.
009800     03  Wl500-Name-All        pic x(40).
009900 01  Wl500-Name-Trim redefines Wl500-Name-Fields.
010000     03  Wl500-NT-Char         pic x      occurs 40.
010100*
010200 01  Wl500-Counts.
010300     03  Wl500-Rec-Written     pic 9(6)   comp  value zero.
010400     03  filler                pic x(04)  value spaces.
010500 01  Wl500-Counts-Redef redefines Wl500-Counts.
010600     03  Wl500-Rec-Written-Num pic 9(6).
010700     03  filler                pic x(04).
010800*
010900 linkage          section.
011000*-----------------------
011100*
011200 copy "wltwrk.cob".
011300*
011400 01  WL500-Ws.
011500     03  WL500-Action          pic x.
011600*                              S = Save, L = Load-or-create,
011700*                              X = Export, I = Import
011800     03  WL500-File-Path       pic x(40).
011900*                              blank = default per-login name
012000     03  filler                pic x(04).
012100*
012200 procedure        division using WL-Current-User
012300                                  WL-Category-Table
012400                                  WL-Budget-Table
012500                                  WL-Ledger-Table
012600                                  WL-Run-Status
012700                                  WL500-Ws.
012800*====================================================
012900*
013000 aa000-Main                  section.
013100*****************************************
013200     move     zero   to Wl-Return-Code.
013300     move     spaces to Wl-Message-Line.
013400*
013500     perform  ee050-Build-File-Name.
013600*
013700     evaluate WL500-Action
013800         when  "S"  perform ee100-Save-Wallet
013900                     thru    ee199-Save-Wallet-Exit
014000         when  "L"  perform ee200-Load-Wallet
014100                     thru    ee299-Load-Wallet-Exit
014200         when  "X"  perform ee100-Save-Wallet
014300                     thru    ee199-Save-Wallet-Exit
014400         when  "I"  perform ee400-Import-Wallet
014500                     thru    ee499-Import-Wallet-Exit
014600     end-evaluate.
014700*
014800 aa000-Exit.
014900     goback.
015000*
015100 ee050-Build-File-Name           section.
015200*****************************************
015300     if       WL500-File-Path not = spaces
015400              move WL500-File-Path to Wl500-File-Name
015500              go to ee050-Exit.
015600*
015700     move     spaces to Wl500-Name-Fields.
015800     move     Wlu-Current-Login to Wl500-Name-Login.
015900     move     Wl500-Name-All    to Wl500-File-Name.
016000*
016100 ee050-Exit.
016200     exit     section.
016300*
016400 ee100-Save-Wallet               section.
016500*****************************************
016600     move     zero to Wl500-Rec-Written.
016700     open     output Wallet-Save-File.
016800     if       not Wl500-Good-Status
016900              move 14 to Wl-Return-Code
017000              move "WL014 Unable to open wallet save file"
017100                   to Wl-Message-Line
017200              go to ee199-Save-Wallet-Exit.
017300*
017400     if       Wl-Cat-Count > zero
017500              perform ee110-Write-Category-Record
017600                        varying Wl500-Sub from 1 by 1
017700                        until Wl500-Sub > Wl-Cat-Count.
017800*
017900     if       Wl-Bud-Count > zero
018000              perform ee120-Write-Budget-Record
018100                        varying Wl500-Sub from 1 by 1
018200                        until Wl500-Sub > Wl-Bud-Count.
018300*
018400     if       Wl-Trx-Count > zero
018500              perform ee130-Write-Trans-Record
018600                        varying Wl500-Sub from 1 by 1
018700                        until Wl500-Sub > Wl-Trx-Count.
018800*
018900     close    Wallet-Save-File.
019000*
019100 ee199-Save-Wallet-Exit.
019200     exit     section.
019300*
019400 ee110-Write-Category-Record     section.
019500*****************************************
019600     move     spaces      to WL-Save-Record.
019700     move     "C"         to Sav-Rec-Type.
019800     move     Wlu-Current-Login to Sav-Login.
019900     move     Wlc-Name (Wl500-Sub) to Sav-Cat-Name.
020000     write     WL-Save-Record.
020100     add      1 to Wl500-Rec-Written.
020200*
020300 ee110-Exit.
020400     exit     section.
020500*
020600 ee120-Write-Budget-Record       section.
020700*****************************************
020800     move     spaces      to WL-Save-Record.
020900     move     "B"         to Sav-Rec-Type.
021000     move     Wlu-Current-Login to Sav-Login.
021100     move     Wlb-Category (Wl500-Sub) to Sav-Bud-Category.
021200     move     Wlb-Limit    (Wl500-Sub) to Sav-Bud-Limit.
021300     write     WL-Save-Record.
021400     add      1 to Wl500-Rec-Written.
021500*
021600 ee120-Exit.
021700     exit     section.
021800*
021900 ee130-Write-Trans-Record        section.
022000*****************************************
022100     move     spaces      to WL-Save-Record.
022200     move     "T"         to Sav-Rec-Type.
022300     move     Wlu-Current-Login to Sav-Login.
022400     move     Wlt-Type     (Wl500-Sub) to Sav-Trx-Type.
022500     move     Wlt-Category (Wl500-Sub) to Sav-Trx-Category.
022600     move     Wlt-Amount   (Wl500-Sub) to Sav-Trx-Amount.
022700     move     Wlt-Date     (Wl500-Sub) to Sav-Trx-Date.
022800     move     Wlt-Comment  (Wl500-Sub) to Sav-Trx-Comment.
022900     write     WL-Save-Record.
023000     add      1 to Wl500-Rec-Written.
023100*
023200 ee130-Exit.
023300     exit     section.
023400*
023500 ee200-Load-Wallet               section.
023600*****************************************
023700*  Load-or-create - a missing file is not an error, the wallet
023800*  simply starts empty.
023900*
024000     move     zero to Wl-Cat-Count Wl-Bud-Count Wl-Trx-Count.
024100*
024200     open     input Wallet-Save-File.
024300     if       not Wl500-Good-Status
024400              go to ee299-Load-Wallet-Exit.
024500*
024600     move     "Y" to Wl500-Open-Sw.
024700     move     "N" to Wl500-At-Eof-Sw.
024800     perform  ee210-Read-Next-Record.
024900*
025000     perform  ee220-Process-One-Record
025100               until Wl500-At-Eof.
025200*
025300     close    Wallet-Save-File.
025400*
025500 ee299-Load-Wallet-Exit.
025600     exit     section.
025700*
025800 ee210-Read-Next-Record          section.
025900*****************************************
026000     read     Wallet-Save-File
026100         at end move "Y" to Wl500-At-Eof-Sw.
026200*
026300 ee210-Exit.
026400     exit     section.
026500*
026600 ee220-Process-One-Record        section.
026700*****************************************
026800     evaluate Sav-Rec-Type
026900         when  "C"  perform ee230-Load-Category
027000         when  "B"  perform ee240-Load-Budget
027100         when  "T"  perform ee250-Load-Trans
027200     end-evaluate.
027300*
027400     perform  ee210-Read-Next-Record.
027500*
027600 ee220-Exit.
027700     exit     section.
027800*
027900 ee230-Load-Category             section.
028000*****************************************
028100*  Skips a blank category name, per the Load-or-create rule.
028200*
028300     if       Sav-Cat-Name = spaces or Wl-Cat-Count not < 50
028400              go to ee230-Exit.
028500*
028600     add      1 to Wl-Cat-Count.
028700     move     Sav-Cat-Name to Wlc-Name (Wl-Cat-Count).
028800*
028900 ee230-Exit.
029000     exit     section.
029100*
029200 ee240-Load-Budget                section.
029300*****************************************
029400*  Skips a budget whose category is missing (blank) or whose
029500*  limit is not present - a blank/zero limit counts as not set
029600*  for a brand new record, but a stored zero limit is valid, so
029700*  only a blank category name is rejected here.
029800*
029900     if       Sav-Bud-Category = spaces or
030000              Wl-Bud-Count not < 50
030100              go to ee240-Exit.
030200*
030300     add      1 to Wl-Bud-Count.
030400     move     Sav-Bud-Category to Wlb-Category (Wl-Bud-Count).
030500     move     Sav-Bud-Limit    to Wlb-Limit    (Wl-Bud-Count).
030600*
030700 ee240-Exit.
030800     exit     section.
030900*
031000 ee250-Load-Trans                 section.
031100*****************************************
031200     if       Wl-Trx-Count not < 2000
031300              go to ee250-Exit.
031400*
031500     add      1 to Wl-Trx-Count.
031600     move     Sav-Trx-Type     to Wlt-Type     (Wl-Trx-Count).
031700     move     Sav-Trx-Category to Wlt-Category (Wl-Trx-Count).
031800     move     Sav-Trx-Amount   to Wlt-Amount   (Wl-Trx-Count).
031900     move     Sav-Trx-Date     to Wlt-Date     (Wl-Trx-Count).
032000     move     Sav-Trx-Comment  to Wlt-Comment (Wl-Trx-Count).
032100*
032200 ee250-Exit.
032300     exit     section.
032400*
032500 ee400-Import-Wallet             section.
032600*****************************************
032700*  Same as Load, then every table entry is re-keyed to the
032800*  current user regardless of the login stored in the file -
032900*  the category/budget/transaction bodies carry no login of
033000*  their own once loaded into the in-memory tables, so the
033100*  re-key is really just "use Wlu-Current-Login from here on",
033200*  already true of every table lookup in WLT100-WLT400.
033300*
033400     perform  ee200-Load-Wallet thru ee299-Load-Wallet-Exit.
033500*
033600 ee499-Import-Wallet-Exit.
033700     exit     section.
