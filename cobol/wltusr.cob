000100***********************************************
000200*                                             *
000300*  Record Definition For User Credential      *
000400*           File                               *
000500*     Uses Usr-Login as key                   *
000600***********************************************
000700*  File size 40 data chars + growth filler.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/01/26 vbc - Created.
001200* 11/01/26 vbc - Added growth filler to match shop habit.
001300*
001400 01  WL-User-Record.
001500     03  Usr-Login             pic x(20).
001600     03  Usr-Password          pic x(20).
001700     03  filler                pic x(10).
